000100*****************************************************************
000200*    CONTROLE DES DEMANDES D'INSCRIPTION UTILISATEUR            *
000300*       LECTURE DU FICHIER DES DEMANDES D'INSCRIPTION           *
000400*       NORMALISATION IDENTIFIANT ET COURRIEL (MINUSCULES)      *
000500*       CONTROLE UNICITE IDENTIFIANT ET COURRIEL SUR LE LOT     *
000600*       CONTROLE DE CONCORDANCE DU MOT DE PASSE SAISI           *
000700*       ECRITURE DU REFERENTIEL UTILISATEUR VALIDE              *
000800*       ECRITURE DU LISTING DES DEMANDES REJETEES               *
000900*                                                                *
001000*    Ce programme tourne juste avant l'ouverture du lot de nuit  *
001100*    de GRADQUIZ : le referentiel utilisateur valide qu'il       *
001200*    produit ici n'est pas relu par GRADQUIZ (qui ne connait que *
001300*    des identifiants numeriques), mais sert de base a           *
001400*    l'exploitation pour reconcilier une reclamation etudiant a  *
001500*    une demande d'inscription precise du lot.                   *
001600*                                                                *
001700*    auteur : Paul Bineau (refonte 2025)                         *
001800*    Date creation 19/06/1986                                    *
001900*****************************************************************
002000*
002100* HISTORIQUE - USERREG descend de INSCEX (INSCription aux
002200* EXamens), le programme de controle des bulletins d'inscription
002300* papier mis en service par le centre en 1986. Son controle
002400* d'unicite de l'identifiant candidat et sa normalisation des
002500* libelles saisis a la main ont ete conserves d'une refonte a
002600* l'autre depuis cette date. La refonte de 2025 (voir journal,
002700* TKT-8790) a adapte ce meme moteur de controle aux demandes
002800* d'inscription electroniques de la nouvelle plate-forme
002900* d'evaluation en ligne et a renomme le programme INSCEX en
003000* USERREG ; le dossier de refonte a repris le numero de ticket
003100* ouvert au service pour l'occasion. Le detail annee par annee
003200* figure ci-dessous.
003300*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID. USERREG.
003600 AUTHOR. PAUL BINEAU.
003700 INSTALLATION. DIRECTION DES SYSTEMES - CENTRE EXAMENS.
003800 DATE-WRITTEN. 06/19/86.
003900 DATE-COMPILED.
004000 SECURITY. NON CLASSIFIE - USAGE INTERNE UNIQUEMENT.
004100
004200*-----------------------------------------------------------
004300* JOURNAL DES MODIFICATIONS
004400*-----------------------------------------------------------
004500*----- ERE INSCEX (BULLETINS PAPIER / SAISIE GUICHET) --------
004600* 06/19/86  FBR  TKT-0088  Creation du programme INSCEX :
004700*                          controle des bulletins d'inscription
004800*                          aux examens saisis au guichet de
004900*                          scolarite, verification de l'unicite
005000*                          du numero de candidat sur la session
005100*                          et edition du listing des bulletins
005200*                          rejetes.
005300* 03/11/88  FBR  TKT-0102  Ajout de la normalisation en
005400*                          majuscules du nom et du prenom saisis
005500*                          (variantes d'ecriture frequentes au
005600*                          guichet) avant tout controle d'unicite.
005700* 10/04/89  MRV  TKT-0119  Ajout du controle de concordance entre
005800*                          le numero de candidat et le code
005900*                          d'etablissement d'origine, ancetre
006000*                          direct de l'actuel controle de
006100*                          concordance du mot de passe.
006200* 05/22/91  MRV  TKT-0156  Les bulletins vierges en tete de liasse
006300*                          (defaut d'impression du guichet) sont
006400*                          desormais ignores sans etre comptes
006500*                          comme rejet.
006600* 02/14/93  ADL  TKT-0201  Ajout d'une banniere de demarrage
006700*                          portant la date de saisie du lot de
006800*                          bulletins, a la demande du service
006900*                          scolarite.
007000* 11/09/94  ADL  TKT-0234  Le listing des bulletins rejetes ne
007100*                          reprend plus le motif de rejet en
007200*                          clair sur le tirage papier remis aux
007300*                          candidats, seul le numero de dossier
007400*                          y figure desormais.
007500* 09/18/98  SCH  TKT-0311  Revue an 2000 du programme : aucune
007600*                          zone annee sur 2 positions ne subsiste
007700*                          dans INSCEX ; dossier clos sans
007800*                          correctif, transmis pour information
007900*                          au comite de passage de l'an 2000 du
008000*                          centre.
008100* 04/02/99  SCH  TKT-0318  Suivi renforce du premier traitement de
008200*                          janvier 2000 demande par le comite de
008300*                          passage de l'an 2000 ; aucun incident
008400*                          constate a la bascule.
008500* 06/27/02  JLP  TKT-0389  La saisie sur bulletin papier au
008600*                          guichet est remplacee par une saisie
008700*                          sur poste de scolarite ; le fichier
008800*                          d'entree passe du jeu de cartes au
008900*                          fichier sequentiel sur disque.
009000* 08/15/06  HDN  TKT-0455  Renumerotation des paragraphes du
009100*                          programme selon la norme interne de
009200*                          decoupage PN-2007 adoptee par le centre
009300*                          de calcul, appliquee ici par
009400*                          anticipation.
009500* 01/20/10  HDN  TKT-0512  Recompilation suite a la migration du
009600*                          systeme central du centre de calcul ;
009700*                          aucune evolution fonctionnelle.
009800* 07/09/14  KBR  TKT-0577  Ajout d'un controle de coherence sur le
009900*                          couple candidat/etablissement avant
010000*                          toute ecriture au referentiel, a la
010100*                          demande du service pedagogique.
010200* 12/03/18  KBR  TKT-0631  Derniere evolution du programme sous le
010300*                          nom INSCEX : ajout d'un commutateur de
010400*                          suppression de la trace console des
010500*                          bulletins vierges ignores, a la demande
010600*                          de l'exploitation. Dossier clos peu
010700*                          avant l'arret du dispositif de saisie
010800*                          guichet historique.
010900*----- ERE USERREG (PLATE-FORME D'EVALUATION EN LIGNE) -------
011000* 01/15/25  PBN  TKT-8790  Refonte complete de INSCEX pour la
011100*                          nouvelle plate-forme d'evaluation en
011200*                          ligne : abandon du bulletin papier,
011300*                          lecture des demandes d'inscription
011400*                          electroniques, controle de concordance
011500*                          du mot de passe saisi et ecriture du
011600*                          referentiel utilisateur valide. Le
011700*                          programme est renomme USERREG.
011800* 01/17/25  PBN  TKT-8790  Ajout du controle d'unicite de
011900*                          l'identifiant et du courriel sur la
012000*                          duree du lot (tables de travail).
012100* 01/22/25  PBN  TKT-8793  Normalisation systematique en
012200*                          minuscules de l'identifiant et du
012300*                          courriel avant tout controle.
012400* 02/03/25  LMB  TKT-8802  Rejet des demandes comportant un
012500*                          identifiant ou un courriel a blanc
012600*                          avant le controle de mot de passe.
012700* 02/19/25  RDC  TKT-8810  Ajout du controle du caractere
012800*                          arobase dans l'identifiant (regle
012900*                          R1) ; l'arobase reste reserve au
013000*                          courriel.
013100* 04/02/25  RDC  TKT-8862  Le mot de passe et sa confirmation
013200*                          ne sont plus recopies sur aucun
013300*                          fichier de sortie ; seule l'egalite
013400*                          est testee.
013500* 06/11/25  PBN  TKT-8918  Ajout de la banniere de demarrage
013600*                          avec la date de traitement et du
013700*                          decompte final lu/valide/rejete.
013800* 08/25/25  PBN  TKT-8960  Lignes a blanc en tete de fichier
013900*                          desormais ignorees sans etre
014000*                          comptees comme rejet (reprise
014100*                          apres incident de transfert).
014200* 10/14/25  RDC  TKT-8998  Affichage de controle du mot de
014300*                          passe masque (premier caractere
014400*                          seul) en cas de rejet pour non
014500*                          concordance, a la demande de
014600*                          l'audit interne.
014700* 12/08/25  RDC  TKT-9020  Reprise de fin d'annee : verification
014800*                          des zones date de la banniere de
014900*                          demarrage (aucun champ annee sur 2
015000*                          positions dans ce programme).
015100* 01/09/26  PBN  TKT-9034  Nettoyage des libelles d'erreur de
015200*                          fichier ; alignement sur le motif
015300*                          commun 9000-FILE-ERROR-START.
015400* 02/18/26  RDC  TKT-9043  Commentaires etoffes autour des
015500*                          paragraphes de normalisation
015600*                          (4130-4160) a la demande de la revue
015700*                          de maintenabilite (dossier
015800*                          QA-2026-014) ; aucune logique modifiee.
015900*****************************************************************
016000
016100 ENVIRONMENT DIVISION.
016200 CONFIGURATION SECTION.
016300* SPECIAL-NAMES declare le canal 1 de la chaine de commande de
016400* l'imprimante (non utilise par ce programme, qui ne produit
016500* aucun etat imprime, mais laisse en place par convention du
016600* centre de calcul) et le commutateur PARM JCL UPSI-0 qui
016700* commande la trace console des lignes a blanc ignorees en
016800* lecture.
016900 SPECIAL-NAMES.
017000    C01 IS TOP-OF-FORM
017100    UPSI-0 IS SW-BLANK-LINE-TRACE-SWITCH.
017200
017300 INPUT-OUTPUT SECTION.
017400 FILE-CONTROL.
017500*    USER-INPUT - demandes d'inscription telles qu'exportees de
017600*    la plate-forme, une par enregistrement, cadrees a gauche ;
017700*    peut porter des lignes entierement a blanc en tete de
017800*    fichier (incident de transfert connu, cf. TKT-8960).
017900    SELECT USER-INPUT
018000        ASSIGN TO 'USERIN'
018100        ORGANIZATION IS SEQUENTIAL
018200        ACCESS MODE IS SEQUENTIAL
018300        FILE STATUS IS WS-STAT-USRIN.
018400
018500*    USER-VALID-MASTER - referentiel des demandes acceptees,
018600*    identifiant et courriel normalises en minuscules, mot de
018700*    passe non recopie.
018800*    Descend du referentiel candidat tenu par INSCEX ; la aussi,
018900*    aucune donnee sensible (mot de passe, ici ; jadis aucune
019000*    equivalence directe) n'a jamais ete recopiee sur ce fichier.
019100    SELECT USER-VALID-MASTER
019200        ASSIGN TO 'USERVAL'
019300        ORGANIZATION IS SEQUENTIAL
019400        ACCESS MODE IS SEQUENTIAL
019500        FILE STATUS IS WS-STAT-UVMOUT.
019600
019700*    USER-ERROR-LISTING - listing des demandes rejetees, avec le
019800*    motif de rejet, pour retour a l'exploitation.
019900*    Sous INSCEX, ce meme role etait tenu par le tirage papier des
020000*    bulletins rejetes remis au guichet de scolarite (TKT-0234).
020100    SELECT USER-ERROR-LISTING
020200        ASSIGN TO 'USERERR'
020300        ORGANIZATION IS SEQUENTIAL
020400        ACCESS MODE IS SEQUENTIAL
020500        FILE STATUS IS WS-STAT-UEROUT.
020600
020700*****************************************************************
020800 DATA DIVISION.
020900 FILE SECTION.
021000* Demandes d'inscription en entree, decrites par copybook.
021100* Le format electronique actuel (un enregistrement par demande,
021200* champs fixes) remplace le bulletin papier saisi au guichet sous
021300* INSCEX ; seule la source a change, la logique de controle qui
021400* suit lui est restee fidele.
021500 COPY FUSERIN.
021600
021700* Referentiel utilisateur valide et listing des rejets.
021800* Granularite identique a celle du referentiel INSCEX (un
021900* enregistrement par candidat retenu) malgre le changement complet
022000* de support entre les deux epoques.
022100 COPY FUSRVAL.
022200 COPY FUSRERR.
022300
022400 WORKING-STORAGE SECTION.
022500*-----------------------------------------------------------
022600* ZONES DE STATUT FICHIER
022700* Une paire OK/EOF pour le fichier lu en entree ; les deux
022800* fichiers de sortie n'ont qu'un code OK, tout le reste etant
022900* une anomalie fatale traitee par 9000-FILE-ERROR-START.
023000* Meme discipline qu'a l'epoque INSCEX : chaque SELECT possede sa
023100* propre zone d'etat, jamais partagee entre deux fichiers.
023200*-----------------------------------------------------------
023300 01  WS-STAT-USRIN           PIC X(02).
023400    88  WS-STAT-USRIN-OK             VALUE '00'.
023500    88  WS-STAT-USRIN-EOF            VALUE '10'.
023600 01  WS-STAT-UVMOUT          PIC X(02).
023700    88  WS-STAT-UVMOUT-OK            VALUE '00'.
023800 01  WS-STAT-UEROUT          PIC X(02).
023900    88  WS-STAT-UEROUT-OK            VALUE '00'.
024000
024100*-----------------------------------------------------------
024200* ZONE COMMUNE DE TRAITEMENT DES ERREURS FICHIER
024300* WS-ERR-LINE est la ligne de bordure fixe affichee avant et
024400* apres le message d'anomalie ; le nom de fichier et le code
024500* retour sont deposes juste avant l'appel a 9000-FILE-ERROR-
024600* START, jamais mecanises directement dans WS-ERR-LINE.
024700* WS-ERR-FILE-NAME a ete ajoutee au ticket TKT-9034 (2026) ; avant
024800* cette date le nom du fichier en anomalie n'apparaissait pas sur
024900* la console, seul le code retour etait affiche.
025000*-----------------------------------------------------------
025100 01  WS-ERR-LINE              PIC X(60)   VALUE ALL '/'.
025200 01  WS-ERR-FILE-NAME         PIC X(16)   VALUE SPACE.
025300 01  WS-ERR-STAT              PIC X(02)   VALUE SPACE.
025400
025500*-----------------------------------------------------------
025600* COMPTEURS DE LOT (BINAIRE)
025700* Les six compteurs suivants alimentent la ligne de decompte
025800* final (WS-TOTAL-LINE, affichee par 5000-CLOSE-FILES-START) ;
025900* WS-AT-SIGN-TALLY est une zone de travail ponctuelle pour le
026000* controle du format de l'identifiant (regle R1).
026100* PIC 9(07) large par rapport au volume habituel d'un lot ; borne
026200* retenue par coherence avec les autres compteurs COMP du centre
026300* de calcul plutot que par un dimensionnement au plus juste.
026400*-----------------------------------------------------------
026500 77  WS-USR-READ-COUNT        PIC 9(07)      COMP.
026600 77  WS-USR-ACCEPT-COUNT      PIC 9(07)      COMP.
026700 77  WS-USR-REJECT-COUNT      PIC 9(07)      COMP.
026800 77  WS-USR-SKIP-COUNT        PIC 9(07)      COMP.
026900 77  WS-SU-COUNT              PIC 9(07)      COMP.
027000 77  WS-SE-COUNT              PIC 9(07)      COMP.
027100 77  WS-AT-SIGN-TALLY         PIC 9(02)      COMP.
027200
027300*-----------------------------------------------------------
027400* INDICATEURS DE TRAITEMENT
027500* Drapeaux X(01) a 88-niveaux, jamais de test direct sur la
027600* valeur brute 'Y'/'N' dans la PROCEDURE DIVISION.
027700* Convention de nommage -SW en suffixe, en usage constant au
027800* centre de calcul depuis l'epoque INSCEX.
027900*-----------------------------------------------------------
028000 01  WS-SWITCH-AREA.
028100    05  WS-REJECT-SW         PIC X(01).
028200        88  WS-USR-REJECTED           VALUE 'Y'.
028300        88  WS-USR-ACCEPTED           VALUE 'N'.
028400    05  WS-FOUND-SW          PIC X(01).
028500        88  WS-FOUND                  VALUE 'Y'.
028600        88  WS-NOT-FOUND               VALUE 'N'.
028700    05  FILLER               PIC X(08).
028800
028900*-----------------------------------------------------------
029000* ZONE DE TRAVAIL DE LA DEMANDE COURANTE
029100* WS-USR-RECORD-VIEW donne une vue globale de l'enregistrement
029200* pour reperer d'un seul coup une ligne entierement a blanc,
029300* laissee par les extractions amont en tete de fichier. Le mot
029400* de passe et sa confirmation transitent par ce groupe le temps
029500* du controle R4 (4120) mais ne sont recopies sur aucun fichier
029600* de sortie (cf. journal, TKT-8862).
029700* Le controle des bulletins vierges en tete de liasse remonte a
029800* INSCEX (TKT-0156, 1991) ; seule la nature du support (fichier
029900* electronique plutot que papier) a change depuis.
030000*-----------------------------------------------------------
030100 01  WS-USR-WORK-RECORD.
030200    05  WS-WK-USER-ID        PIC 9(05).
030300    05  WS-WK-USERNAME       PIC X(20).
030400    05  WS-WK-EMAIL          PIC X(40).
030500    05  WS-WK-ADMIN-FLAG     PIC X(01).
030600    05  WS-WK-ACTIVE-FLAG    PIC X(01).
030700    05  WS-WK-PASSWORD       PIC X(20).
030800    05  WS-WK-PASSWORD-CONF  PIC X(20).
030900    05  WS-WK-REQUEST-DATE   PIC 9(06).
031000    05  WS-WK-REQUEST-TIME   PIC 9(06).
031100    05  WS-WK-SOURCE-CHANNEL PIC X(03).
031200    05  WS-WK-CAMPUS-CODE    PIC X(04).
031300    05  FILLER               PIC X(04).
031400 01  WS-USR-RECORD-VIEW REDEFINES WS-USR-WORK-RECORD
031500                             PIC X(130).
031600
031700*-----------------------------------------------------------
031800* ZONES DE NORMALISATION IDENTIFIANT / COURRIEL
031900* Table de conversion majuscule/minuscule utilisee par INSPECT
032000* CONVERTING dans 4130-NORMALIZE-FIELDS-START ; le centre de
032100* calcul n'autorise pas les fonctions intrinseques de casse sur
032200* ce parc de compilateurs, d'ou ce couple de zones X(26).
032300* La normalisation de casse existait deja sous INSCEX (TKT-0102,
032400* 1988) mais en sens inverse : elle mettait alors le nom et le
032500* prenom en MAJUSCULES pour l'impression, jamais en minuscules.
032600*-----------------------------------------------------------
032700 01  WS-CASE-CONVERT-AREA.
032800    05  WS-CASE-UPPER        PIC X(26)
032900            VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
033000    05  WS-CASE-LOWER        PIC X(26)
033100            VALUE 'abcdefghijklmnopqrstuvwxyz'.
033200
033300* Zones normalisees, alimentees par 4130-NORMALIZE-FIELDS-START
033400* et relues par tous les controles suivants du validateur
033500* (4140, 4150, 4160) ainsi que par la construction de
033600* l'enregistrement accepte (4300).
033700* Zones distinctes des zones de travail brutes pour que le
033800* controle d'unicite (4150/4160) porte toujours sur la forme
033900* normalisee, jamais sur la casse telle que saisie par le
034000* candidat.
034100 01  WS-NORMALIZED-AREA.
034200    05  WS-USERNAME-NORM     PIC X(20).
034300    05  WS-EMAIL-NORM        PIC X(40).
034400    05  FILLER               PIC X(05).
034500
034600*-----------------------------------------------------------
034700* ZONE DE CONTROLE DU MOT DE PASSE
034800* WS-PWD-MASK-VIEW isole le premier caractere du mot de passe
034900* saisi pour la trace d'audit en cas de rejet, sans jamais
035000* exposer la valeur complete sur un listage.
035100* Sans equivalent sous INSCEX, qui ne connaissait aucune notion de
035200* mot de passe : le controle le plus proche etait la concordance
035300* entre le numero de candidat et son etablissement d'origine
035400* (TKT-0119, 1989), abandonnee lors de la refonte 2025.
035500*-----------------------------------------------------------
035600 01  WS-PWD-WORK              PIC X(20).
035700 01  WS-PWD-MASK-VIEW REDEFINES WS-PWD-WORK.
035800    05  WS-PWD-FIRST-CHAR    PIC X(01).
035900    05  WS-PWD-REST          PIC X(19).
036000 01  WS-PWD-AUDIT-LINE.
036100    05  FILLER               PIC X(19) VALUE
036200            'MOT DE PASSE REJETE'.
036300    05  FILLER               PIC X(01) VALUE SPACE.
036400    05  WS-PWD-AUDIT-ID      PIC ZZZZ9.
036500    05  FILLER               PIC X(01) VALUE SPACE.
036600    05  FILLER               PIC X(12) VALUE
036700            '1ER CARACT: '.
036800    05  WS-PWD-AUDIT-CHAR    PIC X(01).
036900    05  FILLER               PIC X(37).
037000
037100*-----------------------------------------------------------
037200* BANNIERE DE DEMARRAGE - DATE DE TRAITEMENT
037300* La date systeme est saisie une seule fois en 1000-INITIALIZE-
037400* START et affichee sur la console au tout debut du lot ; ce
037500* meme motif WS-RUN-DATE/WS-RUN-DATE-GRP est repris tel quel
037600* dans GRADQUIZ pour dater l'entete de l'etat statistique.
037700*-----------------------------------------------------------
037800 01  WS-RUN-DATE              PIC 9(06).
037900 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.
038000    05  WS-RUN-YY            PIC 9(02).
038100    05  WS-RUN-MM            PIC 9(02).
038200    05  WS-RUN-DD            PIC 9(02).
038300 01  WS-BANNER-LINE.
038400    05  FILLER               PIC X(20) VALUE
038500            'CONTROLE INSCRIPTION'.
038600    05  FILLER               PIC X(01) VALUE SPACE.
038700    05  WS-BANNER-MM         PIC 99.
038800    05  FILLER               PIC X(01) VALUE '/'.
038900    05  WS-BANNER-DD         PIC 99.
039000    05  FILLER               PIC X(01) VALUE '/'.
039100    05  WS-BANNER-YY         PIC 99.
039200    05  FILLER               PIC X(87).
039300
039400*-----------------------------------------------------------
039500* TRACE DES LIGNES A BLANC IGNOREES (PARM JCL UPSI-0)
039600* Zone edited utilisee uniquement quand le commutateur est
039700* positionne, pour afficher le numero d'ordre de lecture de la
039800* ligne a blanc ignoree.
039900* Le commutateur de suppression de cette trace console (dernier
040000* ajout fonctionnel sous le nom INSCEX, TKT-0631 en 2018) a ete
040100* conserve tel quel lors de la refonte 2025.
040200*-----------------------------------------------------------
040300 01  WS-SKIP-TRACE-ED         PIC ZZZZZZ9.
040400
040500*-----------------------------------------------------------
040600* LIGNE DE DECOMPTE FINAL
040700* Affichee par 5000-CLOSE-FILES-START, une seule fois en fin de
040800* lot ; les trois compteurs viennent directement des zones 77
040900* de comptage ci-dessus, jamais recalcules a partir des tables
041000* d'unicite.
041100*-----------------------------------------------------------
041200 01  WS-TOTAL-LINE.
041300    05  FILLER               PIC X(08) VALUE 'LUES    '.
041400    05  WS-TOT-READ-ED       PIC ZZZZZZ9.
041500    05  FILLER               PIC X(03) VALUE SPACES.
041600    05  FILLER               PIC X(08) VALUE 'VALIDES '.
041700    05  WS-TOT-ACCEPT-ED     PIC ZZZZZZ9.
041800    05  FILLER               PIC X(03) VALUE SPACES.
041900    05  FILLER               PIC X(08) VALUE 'REJETES '.
042000    05  WS-TOT-REJECT-ED     PIC ZZZZZZ9.
042100    05  FILLER               PIC X(50).
042200
042300*-----------------------------------------------------------
042400* TABLE DES IDENTIFIANTS DEJA ACCEPTES DANS LE LOT
042500* Alimentee uniquement pour les demandes acceptees (4300-BUILD-
042600* ACCEPTED-START) ; une demande rejetee ne pollue jamais cette
042700* table, si bien qu'un identifiant rejete peut etre resoumis
042800* plus loin dans le meme lot sans etre bloque a tort par la
042900* regle R1.
043000* Meme principe que le controle d'unicite du numero de candidat
043100* d'INSCEX (TKT-0088, 1986), qui portait deja sur la seule duree
043200* du lot en cours et jamais sur l'historique des lots precedents.
043300*-----------------------------------------------------------
043400 01  WS-SU-TABLE.
043500    05  WS-SU-ENTRY OCCURS 1 TO 10000 TIMES
043600            DEPENDING ON WS-SU-COUNT
043700            INDEXED BY SU-IDX.
043800        10  WS-SU-USERNAME   PIC X(20).
043900        10  FILLER           PIC X(05).
044000
044100*-----------------------------------------------------------
044200* TABLE DES COURRIELS DEJA ACCEPTES DANS LE LOT
044300* Meme principe que WS-SU-TABLE ci-dessus, pour la regle R2.
044400* Le controle d'unicite du courriel n'a pas d'anterieur sous
044500* INSCEX, ou aucune adresse electronique n'etait collectee ;
044600* introduit pour la premiere fois lors de la refonte 2025.
044700*-----------------------------------------------------------
044800 01  WS-SE-TABLE.
044900    05  WS-SE-ENTRY OCCURS 1 TO 10000 TIMES
045000            DEPENDING ON WS-SE-COUNT
045100            INDEXED BY SE-IDX.
045200        10  WS-SE-EMAIL      PIC X(40).
045300        10  FILLER           PIC X(05).
045400
045500***************************************************************
045600* EXECUTION DU PROGRAMME
045700***************************************************************
045800 PROCEDURE DIVISION.
045900
046000* Sequenceur principal : initialisation et banniere, ouverture
046100* des trois fichiers, lecture de la premiere demande, boucle de
046200* controle/ecriture jusqu'a fin de fichier, puis fermeture avec
046300* decompte final. Un arret anticipe sur anomalie fichier passe
046400* par 9000-FILE-ERROR-START, qui saute directement a
046500* 0010-STOP-PRG sans repasser par cette sequence.
046600* Structure inchangee depuis INSCEX : lecture-traitement-ecriture
046700* bulletin par bulletin, sans tri ni regroupement prealable.
046800 0000-MAIN-START.
046900    PERFORM 1000-INITIALIZE-START THRU 1010-INITIALIZE-END.
047000    PERFORM 2000-OPEN-FILES-START THRU 2010-OPEN-FILES-END.
047100    PERFORM 3000-READ-USER-START THRU 3010-READ-USER-END.
047200    PERFORM 4000-PROCESS-USER-START THRU 4010-PROCESS-USER-END
047300        UNTIL WS-STAT-USRIN-EOF.
047400    PERFORM 5000-CLOSE-FILES-START THRU 5010-CLOSE-FILES-END.
047500 0000-MAIN-END.
047600    GO TO 0010-STOP-PRG.
047700
047800 0010-STOP-PRG.
047900* Point d'arret unique du programme.
048000    STOP RUN.
048100
048200* Remise a zero de tous les compteurs de lot et des deux
048300* commutateurs, puis saisie et affichage de la banniere de
048400* demarrage portant la date de traitement (WS-RUN-DATE /
048500* WS-BANNER-LINE), afin que la console d'exploitation puisse
048600* dater le lancement du lot sans consulter le journal JCL.
048700* La banniere de demarrage a ete ajoutee sous INSCEX en 1993
048800* (TKT-0201), a la demande du service scolarite qui voulait
048900* pouvoir dater un lot sans remonter le journal des travaux.
049000 1000-INITIALIZE-START.
049100    MOVE 0 TO WS-USR-READ-COUNT.
049200    MOVE 0 TO WS-USR-ACCEPT-COUNT.
049300    MOVE 0 TO WS-USR-REJECT-COUNT.
049400    MOVE 0 TO WS-USR-SKIP-COUNT.
049500    MOVE 0 TO WS-SU-COUNT.
049600    MOVE 0 TO WS-SE-COUNT.
049700    MOVE 'N' TO WS-REJECT-SW.
049800    MOVE 'N' TO WS-FOUND-SW.
049900    ACCEPT WS-RUN-DATE FROM DATE.
050000    MOVE WS-RUN-MM TO WS-BANNER-MM.
050100    MOVE WS-RUN-DD TO WS-BANNER-DD.
050200    MOVE WS-RUN-YY TO WS-BANNER-YY.
050300    DISPLAY WS-BANNER-LINE.
050400 1010-INITIALIZE-END.
050500    EXIT.
050600
050700* Ouverture des trois fichiers du lot, chacune suivie de son
050800* propre test de statut - une anomalie sur n'importe lequel des
050900* trois est fatale et arrete le programme via
051000* 9000-FILE-ERROR-START.
051100* Ordre d'ouverture fixe (entree, referentiel valide, listing
051200* de rejet), jamais modifie depuis l'origine du programme.
051300 2000-OPEN-FILES-START.
051400    OPEN INPUT USER-INPUT.
051500    IF NOT WS-STAT-USRIN-OK
051600        MOVE 'USER-INPUT' TO WS-ERR-FILE-NAME
051700        MOVE WS-STAT-USRIN TO WS-ERR-STAT
051800        PERFORM 9000-FILE-ERROR-START THRU 9010-FILE-ERROR-END
051900    END-IF.
052000    OPEN OUTPUT USER-VALID-MASTER.
052100    IF NOT WS-STAT-UVMOUT-OK
052200        MOVE 'USER-VALID-MSTR' TO WS-ERR-FILE-NAME
052300        MOVE WS-STAT-UVMOUT TO WS-ERR-STAT
052400        PERFORM 9000-FILE-ERROR-START THRU 9010-FILE-ERROR-END
052500    END-IF.
052600    OPEN OUTPUT USER-ERROR-LISTING.
052700    IF NOT WS-STAT-UEROUT-OK
052800        MOVE 'USER-ERROR-LIST' TO WS-ERR-FILE-NAME
052900        MOVE WS-STAT-UEROUT TO WS-ERR-STAT
053000        PERFORM 9000-FILE-ERROR-START THRU 9010-FILE-ERROR-END
053100    END-IF.
053200 2010-OPEN-FILES-END.
053300    EXIT.
053400
053500* Lecture avec saut silencieux des lignes entierement a blanc
053600* (regenerees par l'extraction amont en tete de fichier). La
053700* ligne a blanc est reperee par comparaison de la vue globale
053800* WS-USR-RECORD-VIEW a SPACES ; elle est comptee dans
053900* WS-USR-SKIP-COUNT mais jamais dans WS-USR-READ-COUNT ni comme
054000* un rejet, et le GO TO reboucle sur ce meme paragraphe jusqu'a
054100* trouver un enregistrement exploitable ou la fin de fichier.
054200* Le meme motif de saut silencieux existait deja pour les
054300* bulletins vierges d'INSCEX (TKT-0156, 1991).
054400 3000-READ-USER-START.
054500    READ USER-INPUT
054600        AT END SET WS-STAT-USRIN-EOF TO TRUE
054700    END-READ.
054800    IF (NOT WS-STAT-USRIN-OK) AND (NOT WS-STAT-USRIN-EOF)
054900        MOVE 'USER-INPUT' TO WS-ERR-FILE-NAME
055000        MOVE WS-STAT-USRIN TO WS-ERR-STAT
055100        PERFORM 9000-FILE-ERROR-START THRU 9010-FILE-ERROR-END
055200    END-IF.
055300    IF NOT WS-STAT-USRIN-EOF
055400        SET WS-USR-READ-COUNT UP BY 1
055500        MOVE USR-RECORD TO WS-USR-WORK-RECORD
055600        IF WS-USR-RECORD-VIEW = SPACES
055700            SET WS-USR-SKIP-COUNT UP BY 1
055800            IF SW-BLANK-LINE-TRACE-SWITCH IS ON
055900                MOVE WS-USR-READ-COUNT TO WS-SKIP-TRACE-ED
056000                DISPLAY 'LIGNE A BLANC IGNOREE - LUE NO '
056100                        WS-SKIP-TRACE-ED
056200            END-IF
056300            GO TO 3000-READ-USER-START
056400        END-IF
056500    END-IF.
056600 3010-READ-USER-END.
056700    EXIT.
056800
056900* Traitement d'une demande exploitable : validation complete,
057000* puis ecriture cote acceptee ou cote rejetee selon le resultat,
057100* incrementation du compteur correspondant, et lecture de la
057200* demande suivante en fin de paragraphe (boucle pilotee par
057300* 0000-MAIN-START via UNTIL WS-STAT-USRIN-EOF).
057400 4000-PROCESS-USER-START.
057500    MOVE 'N' TO WS-REJECT-SW.
057600    MOVE SPACES TO UER-REJECT-REASON.
057700    PERFORM 4100-VALIDATE-USER-START THRU 4108-VALIDATE-USER-END.
057800    IF WS-USR-REJECTED
057900        PERFORM 4420-WRITE-REJECTED-START
058000            THRU 4422-WRITE-REJECTED-END
058100        SET WS-USR-REJECT-COUNT UP BY 1
058200    ELSE
058300        PERFORM 4300-BUILD-ACCEPTED-START
058400            THRU 4310-BUILD-ACCEPTED-END
058500        PERFORM 4400-WRITE-ACCEPTED-START
058600            THRU 4402-WRITE-ACCEPTED-END
058700        SET WS-USR-ACCEPT-COUNT UP BY 1
058800    END-IF.
058900    PERFORM 3000-READ-USER-START THRU 3010-READ-USER-END.
059000 4010-PROCESS-USER-END.
059100    EXIT.
059200
059300*-----------------------------------------------------------
059400* VALIDATEUR DE DEMANDE D'INSCRIPTION - ORDRE IMPOSE
059500*
059600* Controles appliques dans l'ordre : champs obligatoires (non
059700* blancs), concordance du mot de passe (R4), normalisation
059800* identifiant/courriel, format de l'identifiant - absence
059900* d'arobase (R1), unicite de l'identifiant sur le lot (R1),
060000* unicite du courriel sur le lot (R2). Le premier motif en echec
060100* est retenu ; les controles suivants ne sont plus executes une
060200* fois le rejet acquis (chaque etape saute directement a
060300* 4108-VALIDATE-USER-END par GO TO). La normalisation (4130) est
060400* menee avant les deux controles d'unicite, jamais apres, car
060500* WS-SU-TABLE/WS-SE-TABLE ne memorisent que des valeurs deja
060600* normalisees ; comparer une valeur brute a une table normalisee
060700* laisserait passer des doublons ne differant que par la casse.
060800*-----------------------------------------------------------
060900 4100-VALIDATE-USER-START.
061000    PERFORM 4110-CHECK-MANDATORY-START
061100        THRU 4112-CHECK-MANDATORY-END.
061200    IF WS-USR-REJECTED
061300        GO TO 4108-VALIDATE-USER-END
061400    END-IF.
061500    PERFORM 4120-CHECK-PASSWORD-START
061600        THRU 4122-CHECK-PASSWORD-END.
061700    IF WS-USR-REJECTED
061800        GO TO 4108-VALIDATE-USER-END
061900    END-IF.
062000    PERFORM 4130-NORMALIZE-FIELDS-START
062100        THRU 4132-NORMALIZE-FIELDS-END.
062200    PERFORM 4140-CHECK-USERNAME-FMT-START
062300        THRU 4142-CHECK-USERNAME-FMT-END.
062400    IF WS-USR-REJECTED
062500        GO TO 4108-VALIDATE-USER-END
062600    END-IF.
062700    PERFORM 4150-CHECK-DUP-USERNAME-START
062800        THRU 4152-CHECK-DUP-USERNAME-END.
062900    IF WS-USR-REJECTED
063000        GO TO 4108-VALIDATE-USER-END
063100    END-IF.
063200    PERFORM 4160-CHECK-DUP-EMAIL-START
063300        THRU 4162-CHECK-DUP-EMAIL-END.
063400 4108-VALIDATE-USER-END.
063500    EXIT.
063600
063700* Controle des champs obligatoires : l'identifiant et le
063800* courriel ne doivent jamais etre a blanc (une ligne totalement
063900* a blanc a deja ete filtree plus tot par 3000-READ-USER-START ;
064000* ce controle-ci attrape le cas d'une ligne partiellement
064100* renseignee, ou seul l'un des deux champs manque).
064200 4110-CHECK-MANDATORY-START.
064300    IF (WS-WK-USERNAME = SPACES) OR (WS-WK-EMAIL = SPACES)
064400        MOVE 'Y' TO WS-REJECT-SW
064500        MOVE 'MANDATORY FIELD IS BLANK' TO UER-REJECT-REASON
064600    END-IF.
064700 4112-CHECK-MANDATORY-END.
064800    EXIT.
064900
065000* Regle R4 - la confirmation doit reproduire le mot de passe
065100* saisi. En cas de rejet, une trace d'audit masquee est
065200* affichee (seul le premier caractere du mot de passe saisi
065300* est visible sur la console, via la vue REDEFINES
065400* WS-PWD-MASK-VIEW) ; le mot de passe complet n'est jamais
065500* affiche ni ecrit sur aucun fichier de sortie.
065600 4120-CHECK-PASSWORD-START.
065700    IF WS-WK-PASSWORD NOT = WS-WK-PASSWORD-CONF
065800        MOVE 'Y' TO WS-REJECT-SW
065900        MOVE 'PASSWORD CONFIRMATION MISMATCH'
066000            TO UER-REJECT-REASON
066100        MOVE WS-WK-PASSWORD TO WS-PWD-WORK
066200        MOVE WS-WK-USER-ID TO WS-PWD-AUDIT-ID
066300        MOVE WS-PWD-FIRST-CHAR TO WS-PWD-AUDIT-CHAR
066400        DISPLAY WS-PWD-AUDIT-LINE
066500    END-IF.
066600 4122-CHECK-PASSWORD-END.
066700    EXIT.
066800
066900*-----------------------------------------------------------
067000* NORMALISATION IDENTIFIANT / COURRIEL (4130-4160)
067100*
067200* Les quatre paragraphes qui suivent forment un bloc coherent :
067300* 4130 produit les valeurs normalisees une seule fois par
067400* demande, et 4140/4150/4160 ne travaillent plus jamais que sur
067500* ces valeurs normalisees (WS-USERNAME-NORM/WS-EMAIL-NORM),
067600* jamais sur les zones brutes WS-WK-USERNAME/WS-WK-EMAIL. C'est
067700* deliberement le cas meme pour l'ecriture du listing de rejet
067800* (4420), qui reprend les zones brutes non normalisees : le
067900* referentiel valide (UVM-RECORD) porte la version normalisee,
068000* le listing de rejet garde la saisie telle qu'elle est arrivee,
068100* pour que l'exploitation puisse comparer a l'export d'origine.
068200*-----------------------------------------------------------
068300* Identifiant tronque de ses espaces de fin (deja cadre a
068400* gauche en entree) puis mis en minuscules ; courriel mis en
068500* minuscules. INSPECT CONVERTING remplace ici tout usage de
068600* fonction intrinseque de conversion de casse, qui n'est pas
068700* disponible sur ce parc de compilateurs ; la table de
068800* correspondance WS-CASE-UPPER/WS-CASE-LOWER porte l'alphabet
068900* complet, position par position, et INSPECT applique la
069000* substitution caractere par caractere sur toute la zone.
069100 4130-NORMALIZE-FIELDS-START.
069200    MOVE WS-WK-USERNAME TO WS-USERNAME-NORM.
069300    INSPECT WS-USERNAME-NORM
069400        CONVERTING WS-CASE-UPPER TO WS-CASE-LOWER.
069500    MOVE WS-WK-EMAIL TO WS-EMAIL-NORM.
069600    INSPECT WS-EMAIL-NORM
069700        CONVERTING WS-CASE-UPPER TO WS-CASE-LOWER.
069800 4132-NORMALIZE-FIELDS-END.
069900    EXIT.
070000
070100* Regle R1 - l'arobase est reserve au courriel, il ne doit pas
070200* apparaitre dans l'identifiant normalise. Le comptage se fait
070300* par INSPECT TALLYING sur la zone deja normalisee (WS-USERNAME-
070400* NORM) et non sur la zone brute, ce qui n'a d'incidence ici
070500* que si un jour l'arobase venait a etre saisi dans une casse
070600* differente - la table de conversion ne touche pas au
070700* caractere '@' lui-meme, seule la casse des lettres varie, mais
070800* le controle est ecrit contre la zone normalisee par coherence
070900* avec les deux paragraphes suivants.
071000 4140-CHECK-USERNAME-FMT-START.
071100    MOVE 0 TO WS-AT-SIGN-TALLY.
071200    INSPECT WS-USERNAME-NORM
071300        TALLYING WS-AT-SIGN-TALLY FOR ALL '@'.
071400    IF WS-AT-SIGN-TALLY > 0
071500        MOVE 'Y' TO WS-REJECT-SW
071600        MOVE 'USERNAME MUST NOT CONTAIN @' TO UER-REJECT-REASON
071700    END-IF.
071800 4142-CHECK-USERNAME-FMT-END.
071900    EXIT.
072000
072100* Regle R1 - unicite de l'identifiant sur la duree du lot. La
072200* recherche ne porte que sur WS-SU-TABLE, qui n'est alimentee
072300* qu'a l'acceptation d'une demande (4300) : une demande rejetee
072400* plus tot dans le lot ne bloque donc jamais a tort une demande
072500* ulterieure portant le meme identifiant. La garde WS-SU-COUNT
072600* > 0 evite un SEARCH sur une table encore vide en debut de lot,
072700* auquel cas WS-FOUND-SW resterait simplement a 'N'.
072800 4150-CHECK-DUP-USERNAME-START.
072900    MOVE 'N' TO WS-FOUND-SW.
073000    IF WS-SU-COUNT > 0
073100        SET SU-IDX TO 1
073200        SEARCH WS-SU-ENTRY
073300            AT END NEXT SENTENCE
073400            WHEN WS-SU-USERNAME(SU-IDX) = WS-USERNAME-NORM
073500                MOVE 'Y' TO WS-FOUND-SW
073600        END-SEARCH
073700    END-IF.
073800    IF WS-FOUND
073900        MOVE 'Y' TO WS-REJECT-SW
074000        MOVE 'DUPLICATE USERNAME' TO UER-REJECT-REASON
074100    END-IF.
074200 4152-CHECK-DUP-USERNAME-END.
074300    EXIT.
074400
074500* Regle R2 - unicite du courriel sur la duree du lot. Meme
074600* motif exactement que 4150 ci-dessus, applique a WS-SE-TABLE et
074700* a la zone normalisee WS-EMAIL-NORM.
074800 4160-CHECK-DUP-EMAIL-START.
074900    MOVE 'N' TO WS-FOUND-SW.
075000    IF WS-SE-COUNT > 0
075100        SET SE-IDX TO 1
075200        SEARCH WS-SE-ENTRY
075300            AT END NEXT SENTENCE
075400            WHEN WS-SE-EMAIL(SE-IDX) = WS-EMAIL-NORM
075500                MOVE 'Y' TO WS-FOUND-SW
075600        END-SEARCH
075700    END-IF.
075800    IF WS-FOUND
075900        MOVE 'Y' TO WS-REJECT-SW
076000        MOVE 'DUPLICATE EMAIL ADDRESS' TO UER-REJECT-REASON
076100    END-IF.
076200 4162-CHECK-DUP-EMAIL-END.
076300    EXIT.
076400
076500* Construction de l'enregistrement valide et memorisation de
076600* l'identifiant et du courriel pour les controles d'unicite
076700* des demandes suivantes du meme lot (regle R3 pour le role -
076800* code 'A' administrateur / 'U' utilisateur standard, deduit du
076900* drapeau brut WS-WK-ADMIN-FLAG).
077000 4300-BUILD-ACCEPTED-START.
077100    MOVE WS-WK-USER-ID TO UVM-USER-ID.
077200    MOVE WS-USERNAME-NORM TO UVM-USERNAME.
077300    MOVE WS-EMAIL-NORM TO UVM-EMAIL.
077400    IF WS-WK-ADMIN-FLAG = 'Y'
077500        MOVE 'A' TO UVM-ROLE-CODE
077600    ELSE
077700        MOVE 'U' TO UVM-ROLE-CODE
077800    END-IF.
077900    MOVE WS-WK-ACTIVE-FLAG TO UVM-ACTIVE-FLAG.
078000    SET WS-SU-COUNT UP BY 1.
078100    MOVE WS-USERNAME-NORM TO WS-SU-USERNAME(WS-SU-COUNT).
078200    SET WS-SE-COUNT UP BY 1.
078300    MOVE WS-EMAIL-NORM TO WS-SE-EMAIL(WS-SE-COUNT).
078400 4310-BUILD-ACCEPTED-END.
078500    EXIT.
078600
078700* Ecriture du referentiel utilisateur valide.
078800 4400-WRITE-ACCEPTED-START.
078900    WRITE UVM-RECORD.
079000    IF NOT WS-STAT-UVMOUT-OK
079100        MOVE 'USER-VALID-MSTR' TO WS-ERR-FILE-NAME
079200        MOVE WS-STAT-UVMOUT TO WS-ERR-STAT
079300        PERFORM 9000-FILE-ERROR-START THRU 9010-FILE-ERROR-END
079400    END-IF.
079500 4402-WRITE-ACCEPTED-END.
079600    EXIT.
079700
079800* Ecriture du listing des demandes rejetees. Les zones brutes
079900* (non normalisees) sont reprises telles qu'elles sont arrivees
080000* du fichier d'entree, pour que l'exploitation puisse rapprocher
080100* la ligne rejetee de l'export d'origine sans avoir a inverser
080200* la normalisation.
080300 4420-WRITE-REJECTED-START.
080400    MOVE WS-WK-USER-ID TO UER-USER-ID.
080500    MOVE WS-WK-USERNAME TO UER-USERNAME.
080600    MOVE WS-WK-EMAIL TO UER-EMAIL.
080700    WRITE UER-RECORD.
080800    IF NOT WS-STAT-UEROUT-OK
080900        MOVE 'USER-ERROR-LIST' TO WS-ERR-FILE-NAME
081000        MOVE WS-STAT-UEROUT TO WS-ERR-STAT
081100        PERFORM 9000-FILE-ERROR-START THRU 9010-FILE-ERROR-END
081200    END-IF.
081300 4422-WRITE-REJECTED-END.
081400    EXIT.
081500
081600* Fermeture des trois fichiers et affichage de la ligne de
081700* decompte final (lues/validees/rejetees), lue directement dans
081800* les compteurs 77 tenus depuis 1000-INITIALIZE-START.
081900 5000-CLOSE-FILES-START.
082000    CLOSE USER-INPUT.
082100    CLOSE USER-VALID-MASTER.
082200    CLOSE USER-ERROR-LISTING.
082300    MOVE WS-USR-READ-COUNT TO WS-TOT-READ-ED.
082400    MOVE WS-USR-ACCEPT-COUNT TO WS-TOT-ACCEPT-ED.
082500    MOVE WS-USR-REJECT-COUNT TO WS-TOT-REJECT-ED.
082600    DISPLAY WS-TOTAL-LINE.
082700 5010-CLOSE-FILES-END.
082800    EXIT.
082900
083000* Traitement commun d'anomalie fichier - affichage encadre du
083100* nom de fichier et du code retour, puis arret immediat du lot.
083200* Aucune reprise partielle n'est tentee.
083300* Le nom du fichier en anomalie n'apparaissait pas sur la
083400* console avant TKT-9034 (2026) ; seul le code retour figurait
083500* alors dans le cadre d'affichage.
083600 9000-FILE-ERROR-START.
083700    DISPLAY WS-ERR-LINE.
083800    DISPLAY 'FICHIER ' WS-ERR-FILE-NAME
083900            ' STATUS ERREUR : ' WS-ERR-STAT.
084000    DISPLAY WS-ERR-LINE.
084100    GO TO 0010-STOP-PRG.
084200 9010-FILE-ERROR-END.
084300    EXIT.
