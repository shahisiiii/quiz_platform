000100*****************************************************************
000200*    NOTATION DES QUIZ  -  TRAITEMENT BATCH DE CORRECTION       *
000300*       LECTURE DU REFERENTIEL QUIZ ET DU BANQUE DE QUESTIONS  *
000400*       CHARGEMENT DE DEUX TABLES DE TRAVAIL                   *
000500*       LECTURE ET CONTROLE DES SOUMISSIONS (VALIDATEUR)       *
000600*       CORRECTION QUESTION PAR QUESTION (MOTEUR DE NOTE)      *
000700*       ECRITURE DES SOUMISSIONS NOTEES ET DU DETAIL REPONSES  *
000800*       PRODUCTION DES MESSAGES DE RESULTAT PAR SOUMISSION     *
000900*       ETAT STATISTIQUE PAR QUIZ EN RUPTURE, EN FIN DE LOT    *
001000*                                                              *
001100*    Ce programme est le coeur du lot nocturne de correction.  *
001200*    Il tourne apres le batch d'export des soumissions issu de  *
001300*    la plate-forme et avant la diffusion des resultats aux     *
001400*    etudiants. Il ne touche a aucune base de donnees : tout   *
001500*    passe par des fichiers sequentiels, dans la tradition du  *
001600*    centre de calcul.                                          *
001700*                                                              *
001800*    auteur : Lucie Marchand-Bidal (refonte 2025)                *
001900*    Date creation 14/03/1984                                    *
002000*****************************************************************
002100*
002200* HISTORIQUE - GRADQUIZ descend de NOTOPT (NOTation par lecture
002300* OPTique), le programme de depouillement des epreuves QCM sur
002400* feuilles a lecture optique mis en service par le centre en 1984.
002500* Sa table de score par question, son controle de reponse en
002600* double et son etat recapitulatif par session ont ete conserves
002700* d'une refonte a l'autre depuis cette date ; seul le support
002800* d'entree a change au fil des decennies (cartes, puis bande
002900* magnetique, puis disque). La refonte de 2025 (voir journal,
003000* TKT-8801) a adapte ce meme moteur de validation/notation a la
003100* lecture des exports de la nouvelle plate-forme d'evaluation en
003200* ligne et a renomme le programme NOTOPT en GRADQUIZ ; le dossier
003300* de refonte a repris le numero de ticket ouvert au service pour
003400* l'occasion. Le detail annee par annee figure ci-dessous.
003500*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. GRADQUIZ.
003800 AUTHOR. LUCIE MARCHAND-BIDAL.
003900 INSTALLATION. DIRECTION DES SYSTEMES - CENTRE EXAMENS.
004000 DATE-WRITTEN. 03/14/84.
004100 DATE-COMPILED.
004200 SECURITY. NON CLASSIFIE - USAGE INTERNE UNIQUEMENT.
004300
004400*-----------------------------------------------------------
004500* JOURNAL DES MODIFICATIONS
004600*-----------------------------------------------------------
004700*----- ERE NOTOPT (LECTURE OPTIQUE / BANDE / DISQUE) --------
004800* 03/14/84  GFT  TKT-0102  Creation du programme NOTOPT :
004900*                          depouillement des feuilles de reponses
005000*                          a lecture optique des epreuves QCM du
005100*                          centre, cumul du score brut par
005200*                          candidat et edition d'un etat
005300*                          recapitulatif par session d'examen.
005400* 09/02/85  GFT  TKT-0134  Ajout du controle du bareme par
005500*                          question ; jusqu'alors seul le score
005600*                          global de la session etait retenu.
005700* 02/20/87  MRV  TKT-0201  Etat recapitulatif enrichi d'une ligne
005800*                          de moyenne et d'extremes par session,
005900*                          ancetre direct de l'actuel etat
006000*                          statistique par quiz (section 6000).
006100* 11/08/89  MRV  TKT-0289  Le lecteur optique de cartes est
006200*                          retire du service ; les reponses sont
006300*                          desormais saisies sur un poste de
006400*                          scolarite et transmises sur bande
006500*                          magnetique.
006600* 04/17/92  ADL  TKT-0356  Ajout de la detection d'une meme
006700*                          question repondue deux fois sur une
006800*                          session (defaut de saisie sur le poste
006900*                          de scolarite) ; ancetre direct de
007000*                          l'actuelle regle V6.
007100* 06/30/94  ADL  TKT-0402  Ajout de la distinction session ACTIVE
007200*                          / CLOTUREE dans le referentiel des
007300*                          epreuves, jusqu'alors geree par une
007400*                          simple date de cloture en fin de
007500*                          fichier.
007600* 10/05/98  SCH  TKT-0511  Revue an 2000 du programme : aucune
007700*                          zone annee sur 2 positions ne subsiste
007800*                          dans NOTOPT ; dossier clos sans
007900*                          correctif, transmis pour information
008000*                          au comite de passage de l'an 2000 du
008100*                          centre.
008200* 03/22/99  SCH  TKT-0519  Suivi renforce du premier traitement de
008300*                          janvier 2000 demande par le comite de
008400*                          passage de l'an 2000 ; aucun incident
008500*                          constate a la bascule.
008600* 07/11/01  JLP  TKT-0603  La bande magnetique d'entree est
008700*                          remplacee par un fichier sequentiel sur
008800*                          disque ; le derouleur de bande n'est
008900*                          plus necessaire en exploitation.
009000* 02/09/04  JLP  TKT-0688  Ajout d'un export des resultats de
009100*                          session vers le systeme de scolarite en
009200*                          fin de traitement, en complement de
009300*                          l'etat recapitulatif papier.
009400* 05/14/07  HDN  TKT-0761  Renumerotation des paragraphes du
009500*                          programme selon la norme interne de
009600*                          decoupage PN-2007 adoptee par le centre
009700*                          de calcul.
009800* 09/19/11  HDN  TKT-0844  Recompilation suite a la migration du
009900*                          systeme central du centre de calcul ;
010000*                          aucune evolution fonctionnelle.
010100* 03/03/15  KBR  TKT-0927  Ajout d'un controle de coherence
010200*                          supplementaire sur le couple
010300*                          candidat/question avant tout cumul de
010400*                          score, a la demande du service
010500*                          pedagogique.
010600* 11/26/19  KBR  TKT-1005  Ajout d'un commutateur de suppression
010700*                          de l'edition papier des resultats
010800*                          individuels, a la demande du service
010900*                          scolarite. Dernier lot exploite sous le
011000*                          nom NOTOPT avant l'arret du dispositif
011100*                          de saisie historique.
011200*----- ERE GRADQUIZ (PLATE-FORME D'EVALUATION EN LIGNE) ------
011300* 02/11/25  LMB  TKT-8801  Refonte complete de NOTOPT pour la
011400*                          nouvelle plate-forme d'evaluation en
011500*                          ligne : abandon du format papier/bande,
011600*                          lecture des exports de soumissions
011700*                          electroniques, chargement des
011800*                          referentiels QUIZ et QUESTION, controle
011900*                          et notation des soumissions. Le
012000*                          programme est renomme GRADQUIZ.
012100* 02/13/25  LMB  TKT-8801  Ajout du controle des reponses en
012200*                          double (regle V6) sur toute la duree
012300*                          du lot.
012400* 02/18/25  LMB  TKT-8809  Correction de l'ordre des controles
012500*                          du validateur : V3/V4/V5 avant V1,
012600*                          V6 avant V2 (demande relecture QA).
012700* 03/04/25  RDC  TKT-8830  Ajout du comptage des utilisateurs
012800*                          distincts par quiz pour l'etat
012900*                          statistique (regle T4).
013000* 03/21/25  RDC  TKT-8845  Message de notification : bascule
013100*                          sur l'identifiant utilisateur, le nom
013200*                          d'utilisateur n'etant pas porte par
013300*                          ce traitement.
013400* 05/06/25  PBN  TKT-8901  Ajout de la ligne NO SUBMISSIONS
013500*                          FOUND pour les quiz sans tentative
013600*                          (regle T5).
013700* 07/14/25  PBN  TKT-8944  Ajout du switch UPSI-0 pour permettre
013800*                          la suppression ponctuelle du fichier
013900*                          de notification sur demande PARM JCL.
014000* 09/02/25  PBN  TKT-8977  Revue de l'arrondi des pourcentages :
014100*                          passage systematique par ROUNDED sur
014200*                          les COMPUTE de score et de moyenne.
014300* 11/30/25  RDC  TKT-9012  Reprise de fin d'annee : verification
014400*                          des zones date de la banniere du
014500*                          rapport (aucun champ annee sur 2
014600*                          positions dans ce programme).
014700* 01/09/26  PBN  TKT-9033  Nettoyage des libelles d'erreur de
014800*                          fichier ; ajout de WS-ERR-FILE-NAME
014900*                          commune a 9000-FILE-ERROR-START.
015000* 02/17/26  RDC  TKT-9041  Ajout de la date de traitement dans
015100*                          l'entete de l'etat statistique, a la
015200*                          demande du centre d'examens qui veut
015300*                          pouvoir dater chaque tirage papier
015400*                          sans consulter le journal JCL.
015500* 02/17/26  RDC  TKT-9041  Table WS-QZ-TABLE et validateur revus :
015600*                          commentaires etoffes paragraphe par
015700*                          paragraphe a la demande de la revue de
015800*                          maintenabilite (dossier QA-2026-014).
015900* 02/18/26  PBN  TKT-9042  Relecture generale des commentaires du
016000*                          moteur de validation (4100 a 4222) pour
016100*                          faciliter la prise en main par les
016200*                          nouveaux arrivants de l'equipe examens.
016300*****************************************************************
016400
016500 ENVIRONMENT DIVISION.
016600 CONFIGURATION SECTION.
016700* SPECIAL-NAMES declare le nom mnemonique du saut de page pour
016800* l'etat statistique (C01 = canal 1 de la chaine de commande de
016900* l'imprimante), la classe de caracteres utilisee pour valider
017000* une lettre de reponse (A a D), et le commutateur PARM JCL
017100* UPSI-0 qui permet de couper la production du fichier de
017200* notification sans recompiler le programme.
017300 SPECIAL-NAMES.
017400    C01 IS TOP-OF-FORM
017500    CLASS ANSWER-LETTER IS 'A' THRU 'D'
017600    UPSI-0 IS SW-NOTIF-SUPPRESS-SWITCH.
017700
017800 INPUT-OUTPUT SECTION.
017900 FILE-CONTROL.
018000*    QUIZ-MASTER  - referentiel des quiz (identifiant, titre,
018100*    note de passage, statut actif/inactif) ; chargee en table
018200*    une seule fois en debut de lot (etape 1).
018300*    Sous NOTOPT, ce meme referentiel etait tenu sur un jeu de
018400*    cartes maitresses relu en debut de chaque session d'examen ;
018500*    la table de travail WS-QZ-TABLE en est la descendante
018600*    directe.
018700    SELECT QUIZ-MASTER
018800        ASSIGN TO 'QUIZMSTR'
018900        ORGANIZATION IS SEQUENTIAL
019000        ACCESS MODE IS SEQUENTIAL
019100        FILE STATUS IS WS-STAT-QUIZM.
019200
019300*    QUESTION-MASTER - banque de questions (question, bonne
019400*    reponse, bareme, statut) ; chargee en table en meme temps
019500*    que le pre-calcul du bareme total par quiz (etape 2).
019600*    Correspond au fichier des grilles de correction de NOTOPT,
019700*    autrefois saisi une fois par session et desormais tenu comme
019800*    un referentiel permanent, independant de chaque lot.
019900    SELECT QUESTION-MASTER
020000        ASSIGN TO 'QUESMSTR'
020100        ORGANIZATION IS SEQUENTIAL
020200        ACCESS MODE IS SEQUENTIAL
020300        FILE STATUS IS WS-STAT-QUESM.
020400
020500*    SUBMISSION-INPUT - flux des soumissions a corriger : un
020600*    enregistrement entete suivi de ses enregistrements reponse,
020700*    lus l'un derriere l'autre dans l'ordre d'arrivee du lot.
020800*    Ce fichier remplace la bande, puis le disque, sur lesquels
020900*    NOTOPT recevait les reponses depouillees ; le format entete
021000*    plus items a ete introduit avec la refonte 2025 et n'a pas
021100*    d'equivalent dans l'ancien systeme, qui ne traitait qu'un
021200*    enregistrement plat par candidat.
021300    SELECT SUBMISSION-INPUT
021400        ASSIGN TO 'SUBMIN'
021500        ORGANIZATION IS SEQUENTIAL
021600        ACCESS MODE IS SEQUENTIAL
021700        FILE STATUS IS WS-STAT-SUBIN.
021800
021900*    GRADED-SUBMISSION - une ligne par soumission traitee,
022000*    admise ou rejetee, avec le score et le motif de rejet.
022100*    Alimente egalement, en amont, l'export vers le systeme de
022200*    scolarite herite de NOTOPT (TKT-0688) ; ce dernier n'est plus
022300*    exploite depuis l'arret de NOTOPT mais le format de sortie
022400*    reste compatible par habitude du service.
022500    SELECT GRADED-SUBMISSION
022600        ASSIGN TO 'GRADEOUT'
022700        ORGANIZATION IS SEQUENTIAL
022800        ACCESS MODE IS SEQUENTIAL
022900        FILE STATUS IS WS-STAT-GRDOUT.
023000
023100*    ANSWER-DETAIL - une ligne par item reponse note, utile a
023200*    l'audit pedagogique (bonne/mauvaise reponse, points obtenus).
023300*    Fichier propre a GRADQUIZ ; NOTOPT ne produisait qu'un
023400*    decompte agrege, sans detail question par question.
023500    SELECT ANSWER-DETAIL
023600        ASSIGN TO 'ANSDETL'
023700        ORGANIZATION IS SEQUENTIAL
023800        ACCESS MODE IS SEQUENTIAL
023900        FILE STATUS IS WS-STAT-ANSOUT.
024000
024100*    STATS-RPT - etat statistique imprimable, une ligne par
024200*    quiz en rupture, produit en fin de lot (etape 5).
024300*    Descend en ligne directe de l'etat recapitulatif par session
024400*    de NOTOPT (TKT-0201) ; la rupture se fait desormais par quiz
024500*    plutot que par session d'examen papier.
024600    SELECT STATS-RPT
024700        ASSIGN TO 'STATSRPT'
024800        ORGANIZATION IS LINE SEQUENTIAL
024900        ACCESS MODE IS SEQUENTIAL
025000        FILE STATUS IS WS-STAT-STARPT.
025100
025200*    NOTIF-OUT - bloc de messages destines a la diffusion des
025300*    resultats ; peut etre supprime par PARM JCL (UPSI-0) lors
025400*    des reprises ou l'on ne souhaite pas renotifier les eleves.
025500*    Fichier propre a GRADQUIZ, sans equivalent sous NOTOPT dont
025600*    les resultats n'etaient diffuses que sur support papier.
025700    SELECT NOTIF-OUT
025800        ASSIGN TO 'NOTIFOUT'
025900        ORGANIZATION IS LINE SEQUENTIAL
026000        ACCESS MODE IS SEQUENTIAL
026100        FILE STATUS IS WS-STAT-NOTOUT.
026200
026300*****************************************************************
026400 DATA DIVISION.
026500 FILE SECTION.
026600* Referentiels d'entree, decrits par copybook. Chaque copybook
026700* porte son propre FILLER de reserve pour absorber une extension
026800* de layout sans reprise de compilation en cascade (convention du
026900* centre de calcul appliquee a tous les fichiers du present lot).
027000* Cette reserve de FILLER remonte a l'epoque NOTOPT, ou une
027100* extension de layout imposait de reperforer le jeu de cartes de
027200* parametrage ; elle est conservee par habitude bien que le
027300* support ait change plusieurs fois depuis.
027400 COPY FQUIZM.
027500 COPY FQUESM.
027600 COPY FSUBIN.
027700 COPY FGRADSB.
027800 COPY FANSDET.
027900
028000* Etat statistique - ligne imprimable, construite en WORKING-
028100* STORAGE avant ecriture, comme les autres etats du centre.
028200* Largeur 132 caracteres conservee de l'imprimante grande largeur
028300* de l'ancien centre de calcul, meme si le tirage est aujourd'hui
028400* le plus souvent consulte a l'ecran plutot que sur papier.
028500 FD  STATS-RPT
028600    RECORD CONTAINS 132 CHARACTERS
028700    RECORDING MODE IS F.
028800 01  STA-LINE                    PIC X(132).
028900
029000* Bloc de notification - un enregistrement par ligne de bloc.
029100* Fichier de sortie le plus recent du programme (refonte 2025) ;
029200* sa largeur de 80 caracteres suit la convention des ecrans du
029300* portail plutot que celle des imprimantes du centre de calcul.
029400 FD  NOTIF-OUT
029500    RECORD CONTAINS 80 CHARACTERS
029600    RECORDING MODE IS F.
029700 01  NOTIF-LINE                  PIC X(80).
029800
029900*****************************************************************
030000 WORKING-STORAGE SECTION.
030100
030200* Zones d'etat fichier - une paire de codes 88 par fichier ouvert
030300* en entree (OK / EOF) ; les fichiers en sortie n'ont qu'un code
030400* OK, un ecart quelconque etant traite comme une anomalie fatale
030500* par 9000-FILE-ERROR-START.
030600* Cette discipline (une zone d'etat par SELECT, jamais partagee)
030700* est celle du centre de calcul depuis NOTOPT ; elle facilite le
030800* diagnostic quand plusieurs fichiers sont ouverts a la fois.
030900 01  WS-STAT-QUIZM               PIC XX      VALUE SPACE.
031000    88 WS-STAT-QUIZM-OK                     VALUE '00'.
031100    88 WS-STAT-QUIZM-EOF                    VALUE '10'.
031200 01  WS-STAT-QUESM               PIC XX      VALUE SPACE.
031300    88 WS-STAT-QUESM-OK                     VALUE '00'.
031400    88 WS-STAT-QUESM-EOF                    VALUE '10'.
031500 01  WS-STAT-SUBIN                PIC XX     VALUE SPACE.
031600    88 WS-STAT-SUBIN-OK                     VALUE '00'.
031700    88 WS-STAT-SUBIN-EOF                    VALUE '10'.
031800 01  WS-STAT-GRDOUT               PIC XX     VALUE SPACE.
031900    88 WS-STAT-GRDOUT-OK                    VALUE '00'.
032000 01  WS-STAT-ANSOUT                PIC XX    VALUE SPACE.
032100    88 WS-STAT-ANSOUT-OK                    VALUE '00'.
032200 01  WS-STAT-STARPT                PIC XX    VALUE SPACE.
032300    88 WS-STAT-STARPT-OK                    VALUE '00'.
032400 01  WS-STAT-NOTOUT                PIC XX    VALUE SPACE.
032500    88 WS-STAT-NOTOUT-OK                    VALUE '00'.
032600
032700* Zone commune d'anomalie fichier, affichee par 9000-FILE-ERROR-
032800* START. WS-ERR-LINE est la ligne de bordure fixe ; le nom du
032900* fichier et le code retour sont deposes juste avant l'appel.
033000* WS-ERR-FILE-NAME a ete ajoutee au ticket TKT-9033 (2026) ; avant
033100* cette date le nom du fichier en anomalie n'apparaissait pas sur
033200* la console, seul le code retour etait affiche.
033300 01  WS-ERR-LINE                 PIC X(60)   VALUE ALL '/'.
033400 01  WS-ERR-FILE-NAME            PIC X(16)   VALUE SPACE.
033500 01  WS-ERR-STAT                 PIC XX      VALUE SPACE.
033600
033700* Commutateurs de deroulement - drapeaux X(01) a 88-niveaux,
033800* jamais de test direct sur la valeur brute 'Y'/'N' dans la
033900* PROCEDURE DIVISION.
034000* Convention de nommage -SW en suffixe, heritee des commutateurs
034100* NOTOPT (deja nommes ainsi des l'origine, en 1984).
034200 01  WS-SUBIN-SW                 PIC X       VALUE 'N'.
034300    88 SBI-SUBM-EOF                         VALUE 'Y'.
034400 01  WS-REJECT-SW                PIC X       VALUE 'N'.
034500    88 WS-SUBM-REJECTED                     VALUE 'Y'.
034600 01  WS-FOUND-SW                 PIC X       VALUE 'N'.
034700    88 WS-FOUND                             VALUE 'Y'.
034800
034900* Compteurs et indices (COMP - jamais de DISPLAY sur ces zones
035000* de travail internes). WS-QZ-COUNT/WS-QS-COUNT pilotent les
035100* tables chargees en etapes 1 et 2 ; les autres pilotent les
035200* tables de travail accumulees au fil du traitement des
035300* soumissions (etapes 3d/3e).
035400* PIC 9(05) retenu par coherence avec les identifiants du
035500* referentiel (WS-QZ-ID, WS-QS-ID), eux-memes sur cinq positions
035600* depuis la creation des copybooks FQUIZM et FQUESM.
035700 77  WS-QZ-COUNT                 PIC 9(05)   COMP VALUE ZERO.
035800 77  WS-QS-COUNT                 PIC 9(05)   COMP VALUE ZERO.
035900 77  WS-ANSWER-COUNT-WK          PIC 9(03)   COMP VALUE ZERO.
036000 77  WS-AP-COUNT                 PIC 9(05)   COMP VALUE ZERO.
036100 77  WS-QU-COUNT                 PIC 9(05)   COMP VALUE ZERO.
036200 77  WS-SUB-READ-COUNT           PIC 9(05)   COMP VALUE ZERO.
036300 77  WS-SUB-GRADED-COUNT         PIC 9(05)   COMP VALUE ZERO.
036400 77  WS-SUB-REJECT-COUNT         PIC 9(05)   COMP VALUE ZERO.
036500 77  WS-OBTAINED-MARKS-WK        PIC 9(05)   COMP VALUE ZERO.
036600 77  WS-TOTAL-MARKS-WK           PIC 9(05)   COMP VALUE ZERO.
036700 77  WS-QZ-SAVE-IDX              PIC 9(05)   COMP VALUE ZERO.
036800 77  WS-QS-SAVE-IDX              PIC 9(05)   COMP VALUE ZERO.
036900
037000* Table de travail QUIZ, chargee en 2000-LOAD-QUIZ-MST-START et
037100* completee en accumulateur au fil de la notation (etape 3e et
037200* moteur statistique, section 6000). Chaque entree porte a la
037300* fois les attributs statiques du referentiel (titre, note de
037400* passage) et les compteurs qui s'accumulent au fil du lot
037500* (tentatives, utilisateurs distincts, somme des scores, min,
037600* max) ; c'est cette double nature qui justifie qu'elle reste en
037700* memoire du debut a la fin du programme plutot que d'etre
037800* relue au moment de l'etat statistique.
037900* La borne de 500 quiz est tres au-dela du volume reellement
038000* observe sur un lot ; elle a ete fixee par prudence lors de la
038100* refonte 2025 pour ne pas avoir a revoir cette limite de si tot.
038200 01  WS-QZ-TABLE.
038300    05 WS-QZ-ENTRY OCCURS 1 TO 500 TIMES
038400          DEPENDING ON WS-QZ-COUNT
038500          INDEXED BY QZ-IDX.
038600       10 WS-QZ-ID              PIC 9(05).
038700       10 WS-QZ-TITLE           PIC X(30).
038800       10 WS-QZ-PASSING-SCORE   PIC 9(03).
038900       10 WS-QZ-ACTIVE-FLAG     PIC X(01).
039000          88 WS-QZ-IS-ACTIVE            VALUE 'Y'.
039100       10 WS-QZ-TOTAL-MARKS     PIC 9(05)   COMP.
039200       10 WS-QZ-ATTEMPTS        PIC 9(05)   COMP.
039300       10 WS-QZ-UNIQUE-USERS    PIC 9(05)   COMP.
039400       10 WS-QZ-PASSED-COUNT    PIC 9(05)   COMP.
039500       10 WS-QZ-SCORE-SUM       PIC 9(07)V99.
039600       10 WS-QZ-SCORE-HIGH      PIC 9(03)V99.
039700       10 WS-QZ-SCORE-LOW       PIC 9(03)V99.
039800
039900* Table de travail QUESTION, chargee en 2500-LOAD-QUES-MST-START.
040000* Une entree par question du referentiel, active ou non ; le
040100* statut actif reste porte question par question car une
040200* question peut etre retiree d'un quiz sans que le quiz change
040300* de statut (regle V2, quiz sans question active).
040400* Bareme (WS-QS-MARKS) porte question par question depuis
040500* l'origine de NOTOPT ; seule sa somme par quiz (WS-QZ-TOTAL-
040600* MARKS) est un pre-calcul propre a la refonte 2025.
040700 01  WS-QS-TABLE.
040800    05 WS-QS-ENTRY OCCURS 1 TO 5000 TIMES
040900          DEPENDING ON WS-QS-COUNT
041000          INDEXED BY QS-IDX.
041100       10 WS-QS-QUIZ-ID         PIC 9(05).
041200       10 WS-QS-ID              PIC 9(05).
041300       10 WS-QS-CORRECT-ANSWER  PIC X(01).
041400       10 WS-QS-MARKS           PIC 9(03).
041500       10 WS-QS-ACTIVE-FLAG     PIC X(01).
041600          88 WS-QS-IS-ACTIVE            VALUE 'Y'.
041700
041800* Table des items reponse de la soumission en cours, chargee en
041900* 3520-READ-ANSWER-ITEM-START avant tout controle (V4/V5) et
042000* relue telle quelle pour la notation (etape 3b). Videe
042100* implicitement a chaque nouvelle soumission par la remise a
042200* jour de WS-ANSWER-COUNT-WK, sans MOVE explicite des anciennes
042300* entrees (elles sont simplement ecrasees par les nouvelles).
042400* Borne a 50 items par soumission, tres au-dela du nombre de
042500* questions du plus long quiz publie a ce jour sur la plate-forme.
042600 01  WS-ITEM-TABLE.
042700    05 WS-ITEM-ENTRY OCCURS 1 TO 50 TIMES
042800          DEPENDING ON WS-ANSWER-COUNT-WK
042900          INDEXED BY IT-IDX.
043000       10 WS-ITEM-QUESTION-ID   PIC 9(05).
043100       10 WS-ITEM-ANSWER        PIC X(01).
043200
043300* Table des couples (utilisateur, question) deja repondus dans
043400* ce lot, pour la regle V6 (pas de nouvelle reponse a une
043500* question deja repondue par le meme utilisateur). Alimentee en
043600* 4450-MARK-ANSWERED-START apres acceptation de la soumission,
043700* jamais avant, pour qu'une soumission rejetee ne bloque pas a
043800* tort une soumission suivante legitime sur la meme question.
043900 01  WS-AP-TABLE.
044000    05 WS-AP-ENTRY OCCURS 1 TO 20000 TIMES
044100          DEPENDING ON WS-AP-COUNT
044200          INDEXED BY AP-IDX.
044300       10 WS-AP-USER-ID         PIC 9(05).
044400       10 WS-AP-QUESTION-ID     PIC 9(05).
044500* Vue combinee utilisee pour la comparaison rapide d'une paire
044600* (utilisateur, question) sans repasser par un groupe a deux
044700* champs a chaque test. Le SEARCH de 4141-CHECK-ONE-DUP-START
044800* compare une seule zone numerique sur 10 positions plutot que
044900* deux zones separees, ce qui evite un test compose a chaque
045000* iteration de la table (qui peut compter jusqu'a 20 000 lignes
045100* en fin de lot).
045200* Ce type de vue numerique combinee etait deja pratique courante
045300* sous NOTOPT pour les recherches sur cartes-index ; la refonte
045400* 2025 l'a simplement reprise pour la table en memoire.
045500 01  WS-AP-KEY-VIEW REDEFINES WS-AP-TABLE.
045600    05 WS-AP-KEY-ENTRY OCCURS 1 TO 20000 TIMES
045700          DEPENDING ON WS-AP-COUNT
045800          INDEXED BY AK-IDX.
045900       10 WS-AP-COMBINED-KEY    PIC 9(10).
046000
046100* Table des couples (quiz, utilisateur) deja comptes, pour le
046200* denombrement des utilisateurs distincts par quiz (regle T4).
046300* Une meme paire ne doit etre comptee qu'une seule fois meme si
046400* l'utilisateur soumet le quiz plusieurs fois dans le lot.
046500* Regle T4 sans equivalent sous NOTOPT, qui ne comptait qu'un
046600* nombre de copies corrigees, jamais un nombre de candidats
046700* distincts (une meme copie ne pouvait de toute facon pas etre
046800* soumise deux fois par le meme candidat sur support papier).
046900 01  WS-QU-TABLE.
047000    05 WS-QU-ENTRY OCCURS 1 TO 20000 TIMES
047100          DEPENDING ON WS-QU-COUNT
047200          INDEXED BY QU-IDX.
047300       10 WS-QU-QUIZ-ID         PIC 9(05).
047400       10 WS-QU-USER-ID         PIC 9(05).
047500
047600* Cle de recherche courante (soumission en cours de traitement).
047700* Alimentee en 3500-READ-SUBM-START a la lecture de l'entete et
047800* relue par toutes les etapes de validation, de notation et de
047900* cumul statistique qui suivent, jusqu'a la lecture de la
048000* soumission suivante.
048100* Quatre zones distinctes plutot qu'un seul groupe : chacune est
048200* deplacee independamment a des moments differents du traitement
048300* (WS-CUR-QZ-IDX n'est connue qu'apres le succes de la regle V1).
048400 01  WS-CUR-SUB-ID               PIC 9(05).
048500 01  WS-CUR-USER-ID              PIC 9(05).
048600 01  WS-CUR-QUIZ-ID              PIC 9(05).
048700 01  WS-CUR-QZ-IDX               PIC 9(05)   COMP.
048800
048900* Cle cible pour la recherche dans WS-AP-KEY-VIEW (regle V6) -
049000* vue combinee du couple (utilisateur, question) recherche.
049100* Assemblee juste avant le SEARCH pour que la comparaison porte
049200* sur une seule zone numerique, dans le meme esprit que
049300* WS-AP-KEY-VIEW ci-dessus.
049400* Zone de travail locale a 4141 ; elle n'a pas besoin d'etre
049500* remise a zero entre deux soumissions, chaque appel la
049600* reconstruit entierement avant de l'utiliser.
049700 01  WS-TARGET-KEY-GRP.
049800    05 WS-TARGET-USER-ID        PIC 9(05).
049900    05 WS-TARGET-QUESTION-ID    PIC 9(05).
050000 01  WS-TARGET-KEY REDEFINES WS-TARGET-KEY-GRP
050100                                PIC 9(10).
050200
050300* Zone de travail du score - vue alternative separant partie
050400* entiere et partie decimale pour la construction des messages.
050500* Non utilisee en 2026 mais laissee en place : la maquette du
050600* futur relevé papier (projet different) doit pouvoir reprendre
050700* cette meme decomposition sans reprise de layout.
050800* NOTOPT exposait deja separement partie entiere et decimale du
050900* score sur son etat recapitulatif papier ; cette REDEFINES en
051000* est le lointain heritage, meme si l'usage a change entre-temps.
051100 01  WS-SCORE-WORK.
051200    05 WS-SCORE-VALUE           PIC 9(03)V99.
051300 01  WS-SCORE-EDIT REDEFINES WS-SCORE-WORK.
051400    05 WS-SCORE-EDIT-INT        PIC 9(03).
051500    05 WS-SCORE-EDIT-DEC        PIC 99.
051600
051700*-----------------------------------------------------------
051800* BANNIERE DE L'ETAT STATISTIQUE - DATE DE TRAITEMENT
051900* La date systeme est saisie une seule fois en 1000-INITIALIZE-
052000* START (meme technique que la banniere de demarrage de
052100* USERREG) puis reportee dans l'entete de l'etat par
052200* 6100-STATS-HEADING-START, pour que le tirage papier porte la
052300* date d'execution du lot sans avoir a consulter le journal JCL.
052400* Ajoutee au ticket TKT-9041 (2026) ; l'etat NOTOPT ne portait
052500* aucune date de traitement, seule la date de session figurait
052600* sur les cartes maitresses relues en debut de lot.
052700*-----------------------------------------------------------
052800 01  WS-RUN-DATE                 PIC 9(06).
052900 01  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.
053000    05 WS-RUN-YY                PIC 9(02).
053100    05 WS-RUN-MM                PIC 9(02).
053200    05 WS-RUN-DD                PIC 9(02).
053300* Champs edites de la date, places cote a cote avec des barres
053400* obliques fixes dans la meme zone que le libelle d'entete, pour
053500* eviter un STRING a rallonge dans 6100-STATS-HEADING-START.
053600 01  WS-STA-HDR-DATE.
053700    05 FILLER                   PIC X(11) VALUE 'RUN DATE : '.
053800    05 WS-STA-HDR-MM            PIC 99.
053900    05 FILLER                   PIC X(01) VALUE '/'.
054000    05 WS-STA-HDR-DD            PIC 99.
054100    05 FILLER                   PIC X(01) VALUE '/'.
054200    05 WS-STA-HDR-YY            PIC 99.
054300
054400* Champs edites pour l'etat statistique (rapport) - une zone
054500* ZZZZ9/ZZ9.99 par colonne de la ligne detail, chacune alimentee
054600* juste avant la STRING qui construit la ligne (6200-STATS-
054700* DETAIL-START), jamais conservee d'une ligne a l'autre.
054800 01  WS-STA-QUIZ-ID-ED           PIC ZZZZ9.
054900 01  WS-STA-ATTEMPTS-ED          PIC ZZZZ9.
055000 01  WS-STA-UNIQUE-ED            PIC ZZZZ9.
055100 01  WS-STA-AVG-ED               PIC ZZ9.99.
055200 01  WS-STA-HIGH-ED              PIC ZZ9.99.
055300 01  WS-STA-LOW-ED               PIC ZZ9.99.
055400 01  WS-STA-PASSED-ED            PIC ZZZZ9.
055500 01  WS-STA-FAILED-ED            PIC ZZZZ9.
055600 01  WS-STA-RATE-ED              PIC ZZ9.99.
055700 01  WS-TOT-READ-ED              PIC ZZZZ9.
055800 01  WS-TOT-GRADED-ED            PIC ZZZZ9.
055900 01  WS-TOT-REJECT-ED            PIC ZZZZ9.
056000
056100* Champs edites pour la notification - construits en
056200* 4700-BUILD-NOTIF-START, un seul jeu de zones reutilise pour
056300* chaque soumission traitee (pas de table, la notification est
056400* ecrite au fil de l'eau).
056500 01  WS-NOTIF-SUB-ED             PIC ZZZZ9.
056600 01  WS-NOTIF-USER-ED            PIC ZZZZ9.
056700 01  WS-NOTIF-SCORE-ED           PIC ZZ9.99.
056800 01  WS-NOTIF-OBT-ED             PIC ZZZZ9.
056900 01  WS-NOTIF-TOT-ED             PIC ZZZZ9.
057000 01  WS-NOTIF-STATUS-TXT         PIC X(06)   VALUE SPACE.
057100
057200* Divers travail COMPUTE / averages - zone tampon commune a tous
057300* les calculs ROUNDED de moyenne et de taux de reussite ; jamais
057400* portee d'un paragraphe a l'autre, toujours recalculee avant
057500* usage.
057600 01  WS-DIV-WORK                 PIC 9(07)V99 VALUE ZERO.
057700
057800 PROCEDURE DIVISION.
057900
058000* Sequenceur principal du lot : initialisation, chargement des
058100* deux referentiels, ouverture des fichiers du traitement des
058200* soumissions, boucle de lecture/controle/notation jusqu'a fin
058300* de fichier, fermeture, puis production de l'etat statistique.
058400* Le lot s'arrete normalement par 0010-STOP-PRG en fin de
058500* sequence ; un arret anticipe (anomalie fichier) passe par
058600* 9000-FILE-ERROR-START qui fait un GO TO direct sur ce meme
058700* paragraphe.
058800* La sequence generale (chargement des referentiels puis passage
058900* au fil de l'eau des soumissions) est restee la meme depuis
059000* NOTOPT ; seules les etapes 3 a 5 ont ete reecrites en 2025
059100* pour le nouveau format d'entree.
059200 0000-MAIN-START.
059300    PERFORM 1000-INITIALIZE-START THRU 1010-INITIALIZE-END.
059400    PERFORM 2000-LOAD-QUIZ-MST-START
059500            THRU 2010-LOAD-QUIZ-MST-END.
059600    PERFORM 2500-LOAD-QUES-MST-START
059700            THRU 2510-LOAD-QUES-MST-END.
059800    PERFORM 3000-OPEN-RUN-FILES-START
059900            THRU 3010-OPEN-RUN-FILES-END.
060000    PERFORM 3500-READ-SUBM-START THRU 3510-READ-SUBM-END.
060100    PERFORM 4000-PROCESS-SUBM-START THRU 4010-PROCESS-SUBM-END
060200            UNTIL SBI-SUBM-EOF.
060300    PERFORM 5000-CLOSE-RUN-FILES-START
060400            THRU 5010-CLOSE-RUN-FILES-END.
060500    PERFORM 6000-STATS-RPT-START THRU 6010-STATS-RPT-END.
060600 0000-MAIN-END.
060700 0010-STOP-PRG.
060800* Point d'arret unique du programme, atteint normalement en fin
060900* de 0000-MAIN-START ou par GO TO depuis 9000-FILE-ERROR-START
061000* en cas d'anomalie fichier fatale.
061100    STOP RUN.
061200
061300* Remise a zero des compteurs et indices de table avant tout
061400* traitement, positionnement du commutateur de fin de fichier
061500* des soumissions a 'N', et saisie de la date systeme utilisee
061600* plus loin par 6100-STATS-HEADING-START pour dater l'entete de
061700* l'etat statistique (memes zones WS-RUN-DATE/WS-RUN-DATE-GRP
061800* que la banniere de demarrage de USERREG).
061900* Paragraphe reecrit en 2025 pour les nouvelles tables de travail
062000* du validateur ; son role (remise a plat avant chaque lot) est
062100* identique a celui du paragraphe d'ouverture de NOTOPT.
062200 1000-INITIALIZE-START.
062300    INITIALIZE WS-QZ-COUNT WS-QS-COUNT WS-AP-COUNT WS-QU-COUNT.
062400    INITIALIZE WS-SUB-READ-COUNT WS-SUB-GRADED-COUNT
062500               WS-SUB-REJECT-COUNT.
062600    MOVE 'N' TO WS-SUBIN-SW.
062700    ACCEPT WS-RUN-DATE FROM DATE.
062800    MOVE WS-RUN-MM TO WS-STA-HDR-MM.
062900    MOVE WS-RUN-DD TO WS-STA-HDR-DD.
063000    MOVE WS-RUN-YY TO WS-STA-HDR-YY.
063100 1010-INITIALIZE-END.
063200
063300*-----------------------------------------------------------
063400* ETAPE 1 - CHARGEMENT DU REFERENTIEL QUIZ (ordre croissant
063500* QUIZ-ID, tel qu'il arrive du fichier). Chaque quiz est charge
063600* une seule fois en table, avec ses accumulateurs statistiques
063700* (tentatives, score cumule, min, max) remis a zero/valeur
063800* extreme des le chargement, pour que le moteur statistique de
063900* la section 6000 n'ait plus qu'a les lire en fin de lot.
064000* Sous NOTOPT, ce chargement se faisait depuis le jeu de cartes
064100* maitresses de la session ; le principe (tout charger en memoire
064200* avant de traiter le flux principal) n'a pas change.
064300*-----------------------------------------------------------
064400 2000-LOAD-QUIZ-MST-START.
064500    OPEN INPUT QUIZ-MASTER.
064600    IF NOT WS-STAT-QUIZM-OK
064700       MOVE 'QUIZ-MASTER' TO WS-ERR-FILE-NAME
064800       MOVE WS-STAT-QUIZM TO WS-ERR-STAT
064900       PERFORM 9000-FILE-ERROR-START THRU 9010-FILE-ERROR-END
065000    END-IF.
065100    PERFORM 2020-READ-QUIZ-START THRU 2030-READ-QUIZ-END.
065200    PERFORM 2020-READ-QUIZ-START THRU 2030-READ-QUIZ-END
065300            UNTIL WS-STAT-QUIZM-EOF.
065400    CLOSE QUIZ-MASTER.
065500 2010-LOAD-QUIZ-MST-END.
065600
065700* Lecture d'un enregistrement QUIZ-MASTER et empilement en table
065800* WS-QZ-TABLE. WS-QZ-SCORE-LOW est initialisee a 999.99 (superieur
065900* a tout score possible) afin que la premiere tentative du quiz,
066000* quelle qu'elle soit, devienne mecaniquement le minimum courant
066100* lors du premier cumul en 4600-ACCUM-QUIZ-STATS-START.
066200* Astuce de valeur sentinelle deja utilisee sous NOTOPT pour son
066300* propre calcul de note minimale par session d'examen.
066400 2020-READ-QUIZ-START.
066500    READ QUIZ-MASTER
066600       AT END SET WS-STAT-QUIZM-EOF TO TRUE
066700    END-READ.
066800    IF (NOT WS-STAT-QUIZM-OK) AND (NOT WS-STAT-QUIZM-EOF)
066900       MOVE 'QUIZ-MASTER' TO WS-ERR-FILE-NAME
067000       MOVE WS-STAT-QUIZM TO WS-ERR-STAT
067100       PERFORM 9000-FILE-ERROR-START THRU 9010-FILE-ERROR-END
067200    END-IF.
067300    IF WS-STAT-QUIZM-OK
067400       SET WS-QZ-COUNT UP BY 1
067500       SET QZ-IDX TO WS-QZ-COUNT
067600       MOVE QZM-QUIZ-ID       TO WS-QZ-ID(QZ-IDX)
067700       MOVE QZM-QUIZ-TITLE    TO WS-QZ-TITLE(QZ-IDX)
067800       MOVE QZM-PASSING-SCORE TO WS-QZ-PASSING-SCORE(QZ-IDX)
067900       MOVE QZM-ACTIVE-FLAG   TO WS-QZ-ACTIVE-FLAG(QZ-IDX)
068000       MOVE ZERO              TO WS-QZ-TOTAL-MARKS(QZ-IDX)
068100                                  WS-QZ-ATTEMPTS(QZ-IDX)
068200                                  WS-QZ-UNIQUE-USERS(QZ-IDX)
068300                                  WS-QZ-PASSED-COUNT(QZ-IDX)
068400                                  WS-QZ-SCORE-SUM(QZ-IDX)
068500                                  WS-QZ-SCORE-HIGH(QZ-IDX)
068600       MOVE 999.99             TO WS-QZ-SCORE-LOW(QZ-IDX)
068700    END-IF.
068800 2030-READ-QUIZ-END.
068900
069000*-----------------------------------------------------------
069100* ETAPE 2 - CHARGEMENT DE LA BANQUE DE QUESTIONS ET PRE-CALCUL
069200* DU TOTAL-MARKS PAR QUIZ (SOMME DES QUESTIONS ACTIVES) - REGLE
069300* S1. Le pre-calcul se fait ici, question par question, plutot
069400* qu'a la notation, car une meme somme sert a la fois au moteur
069500* de note (etape 3b) et au controle V2 (etape 3a) sans avoir a
069600* reparcourir la table des questions pour chaque soumission.
069700* La grille de correction de NOTOPT etait saisie question par
069800* question de la meme facon ; seul le pre-calcul du bareme total
069900* est propre a la refonte 2025.
070000*-----------------------------------------------------------
070100 2500-LOAD-QUES-MST-START.
070200    OPEN INPUT QUESTION-MASTER.
070300    IF NOT WS-STAT-QUESM-OK
070400       MOVE 'QUESTION-MASTER' TO WS-ERR-FILE-NAME
070500       MOVE WS-STAT-QUESM TO WS-ERR-STAT
070600       PERFORM 9000-FILE-ERROR-START THRU 9010-FILE-ERROR-END
070700    END-IF.
070800    PERFORM 2520-READ-QUES-START THRU 2530-READ-QUES-END.
070900    PERFORM 2520-READ-QUES-START THRU 2530-READ-QUES-END
071000            UNTIL WS-STAT-QUESM-EOF.
071100    CLOSE QUESTION-MASTER.
071200 2510-LOAD-QUES-MST-END.
071300
071400* Lecture d'un enregistrement QUESTION-MASTER, empilement en
071500* table WS-QS-TABLE, et cumul du bareme dans WS-QZ-TOTAL-MARKS
071600* du quiz porteur si la question est active. Une question
071700* inactive reste en table (pour l'historique de reponse eventuel)
071800* mais ne compte pas dans le bareme ni dans la recherche
071900* effectuee par 4210/4220 (toutes deux filtrent sur le drapeau
072000* actif).
072100* Le maintien en table d'une question inactive (plutot que sa
072200* suppression) suit la meme prudence que NOTOPT, qui ne detruisait
072300* jamais une grille de correction, seulement son usage.
072400 2520-READ-QUES-START.
072500    READ QUESTION-MASTER
072600       AT END SET WS-STAT-QUESM-EOF TO TRUE
072700    END-READ.
072800    IF (NOT WS-STAT-QUESM-OK) AND (NOT WS-STAT-QUESM-EOF)
072900       MOVE 'QUESTION-MASTER' TO WS-ERR-FILE-NAME
073000       MOVE WS-STAT-QUESM TO WS-ERR-STAT
073100       PERFORM 9000-FILE-ERROR-START THRU 9010-FILE-ERROR-END
073200    END-IF.
073300    IF WS-STAT-QUESM-OK
073400       SET WS-QS-COUNT UP BY 1
073500       SET QS-IDX TO WS-QS-COUNT
073600       MOVE QSM-QUES-QUIZ-ID   TO WS-QS-QUIZ-ID(QS-IDX)
073700       MOVE QSM-QUES-ID        TO WS-QS-ID(QS-IDX)
073800       MOVE QSM-CORRECT-ANSWER TO WS-QS-CORRECT-ANSWER(QS-IDX)
073900       MOVE QSM-QUES-MARKS     TO WS-QS-MARKS(QS-IDX)
074000       MOVE QSM-ACTIVE-FLAG    TO WS-QS-ACTIVE-FLAG(QS-IDX)
074100       IF WS-QS-IS-ACTIVE(QS-IDX)
074200          PERFORM 2550-ACCUM-TOTAL-MARKS-START
074300                  THRU 2560-ACCUM-TOTAL-MARKS-END
074400       END-IF
074500    END-IF.
074600 2530-READ-QUES-END.
074700
074800* Recherche du quiz porteur de la question qui vient d'etre
074900* chargee et cumul de son bareme dans WS-QZ-TOTAL-MARKS. Le cas
075000* AT END (question rattachee a un quiz absent du referentiel
075100* QUIZ) est simplement journalise sur la console : il ne bloque
075200* pas le chargement, la question restera de toute facon hors
075300* d'atteinte de toute soumission puisque son quiz n'existe pas.
075400* Anomalie rare, deja observee une fois lors d'une reprise
075500* partielle du referentiel QUIZ (incident traite hors ticket, par
075600* recharge complete du lot de reference du soir meme).
075700 2550-ACCUM-TOTAL-MARKS-START.
075800    SET QZ-IDX TO 1.
075900    SEARCH WS-QZ-ENTRY
076000       AT END
076100          DISPLAY 'QUESTION ' QSM-QUES-ID
076200                  ' RATTACHEE A UN QUIZ INCONNU : '
076300                  QSM-QUES-QUIZ-ID
076400       WHEN WS-QZ-ID(QZ-IDX) = QSM-QUES-QUIZ-ID
076500          ADD WS-QS-MARKS(QS-IDX)
076600             TO WS-QZ-TOTAL-MARKS(QZ-IDX)
076700    END-SEARCH.
076800 2560-ACCUM-TOTAL-MARKS-END.
076900
077000*-----------------------------------------------------------
077100* OUVERTURE DES FICHIERS DU TRAITEMENT DES SOUMISSIONS
077200* Les deux referentiels sont deja fermes a ce stade (charges en
077300* table aux etapes 1 et 2) ; seuls les fichiers du traitement au
077400* fil de l'eau des soumissions restent a ouvrir.
077500* Quatre fichiers ouverts ici contre un seul jeu de cartes sous
077600* NOTOPT : consequence directe de l'eclatement des sorties
077700* introduit par la refonte 2025.
077800*-----------------------------------------------------------
077900 3000-OPEN-RUN-FILES-START.
078000    OPEN INPUT  SUBMISSION-INPUT.
078100    OPEN OUTPUT GRADED-SUBMISSION.
078200    OPEN OUTPUT ANSWER-DETAIL.
078300    OPEN OUTPUT NOTIF-OUT.
078400    IF NOT WS-STAT-SUBIN-OK
078500       MOVE 'SUBMISSION-INPUT' TO WS-ERR-FILE-NAME
078600       MOVE WS-STAT-SUBIN TO WS-ERR-STAT
078700       PERFORM 9000-FILE-ERROR-START THRU 9010-FILE-ERROR-END
078800    END-IF.
078900 3010-OPEN-RUN-FILES-END.
079000
079100*-----------------------------------------------------------
079200* ETAPE 3 - LECTURE DES SOUMISSIONS (ENTETE + ITEMS REPONSE)
079300* Chaque soumission occupe un enregistrement entete
079400* (identifiant, utilisateur, quiz, nombre d'items) suivi d'
079500* autant d'enregistrements reponse que d'items annonces. Les
079600* deux types partagent la meme FD (FSUBIN) : seul l'ordre de
079700* lecture les distingue, aucun code de type n'est teste ici.
079800* Ce format entete + items n'a pas d'anterieur sous NOTOPT, qui
079900* traitait un enregistrement plat par candidat ; il a ete concu
080000* en 2025 pour coller a l'export natif de la plate-forme.
080100*-----------------------------------------------------------
080200 3500-READ-SUBM-START.
080300    READ SUBMISSION-INPUT
080400       AT END SET SBI-SUBM-EOF TO TRUE
080500    END-READ.
080600    IF (NOT WS-STAT-SUBIN-OK) AND (NOT SBI-SUBM-EOF)
080700       MOVE 'SUBMISSION-INPUT' TO WS-ERR-FILE-NAME
080800       MOVE WS-STAT-SUBIN TO WS-ERR-STAT
080900       PERFORM 9000-FILE-ERROR-START THRU 9010-FILE-ERROR-END
081000    END-IF.
081100    IF NOT SBI-SUBM-EOF
081200       SET WS-SUB-READ-COUNT UP BY 1
081300       MOVE SBI-SUB-ID      TO WS-CUR-SUB-ID
081400       MOVE SBI-SUB-USER-ID TO WS-CUR-USER-ID
081500       MOVE SBI-SUB-QUIZ-ID TO WS-CUR-QUIZ-ID
081600       MOVE SBI-ANSWER-COUNT TO WS-ANSWER-COUNT-WK
081700       PERFORM 3520-READ-ANSWER-ITEM-START
081800               THRU 3530-READ-ANSWER-ITEM-END
081900               VARYING IT-IDX FROM 1 BY 1
082000               UNTIL IT-IDX > WS-ANSWER-COUNT-WK
082100    END-IF.
082200 3510-READ-SUBM-END.
082300
082400* Lecture d'un enregistrement item reponse et depot en table
082500* WS-ITEM-TABLE, a l'indice courant de la boucle appelante
082600* (3500-READ-SUBM-START). Aucune validation n'est faite ici :
082700* le controle du format de la reponse et de la validite de la
082800* question revient au validateur (regles V4/V5, section 4100).
082900 3520-READ-ANSWER-ITEM-START.
083000    READ SUBMISSION-INPUT
083100       AT END SET SBI-SUBM-EOF TO TRUE
083200    END-READ.
083300    IF (NOT WS-STAT-SUBIN-OK) AND (NOT SBI-SUBM-EOF)
083400       MOVE 'SUBMISSION-INPUT' TO WS-ERR-FILE-NAME
083500       MOVE WS-STAT-SUBIN TO WS-ERR-STAT
083600       PERFORM 9000-FILE-ERROR-START THRU 9010-FILE-ERROR-END
083700    END-IF.
083800    MOVE SBI-ANS-QUESTION-ID TO WS-ITEM-QUESTION-ID(IT-IDX).
083900    MOVE SBI-SELECTED-ANSWER TO WS-ITEM-ANSWER(IT-IDX).
084000 3530-READ-ANSWER-ITEM-END.
084100
084200*-----------------------------------------------------------
084300* BOUCLE PRINCIPALE DE TRAITEMENT DES SOUMISSIONS
084400* Chaque passage valide la soumission courante puis, selon le
084500* resultat, l'ecrit rejetee ou la fait suivre par le moteur de
084600* note, l'ecriture du detail des reponses, le cumul statistique
084700* et la construction du message de resultat, avant de lire la
084800* soumission suivante.
084900* Le decoupage validation / notation / cumul / notification est
085000* propre a GRADQUIZ ; NOTOPT ne distinguait pas ces quatre etapes,
085100* le score etant cumule directement pendant la lecture des cartes.
085200*-----------------------------------------------------------
085300 4000-PROCESS-SUBM-START.
085400    PERFORM 4100-VALIDATE-SUBM-START THRU 4108-VALIDATE-SUBM-END.
085500    IF WS-SUBM-REJECTED
085600       PERFORM 4420-WRITE-REJECTED-REC-START
085700               THRU 4422-WRITE-REJECTED-REC-END
085800    ELSE
085900       PERFORM 4300-GRADE-SUBM-START THRU 4310-GRADE-SUBM-END
086000       PERFORM 4360-COMPUTE-SCORE-START
086100               THRU 4362-COMPUTE-SCORE-END
086200       PERFORM 4400-WRITE-GRADED-REC-START
086300               THRU 4410-WRITE-GRADED-REC-END
086400       PERFORM 4450-MARK-ANSWERED-START
086500               THRU 4452-MARK-ANSWERED-END
086600       PERFORM 4600-ACCUM-QUIZ-STATS-START
086700               THRU 4610-ACCUM-QUIZ-STATS-END
086800       PERFORM 4700-BUILD-NOTIF-START THRU 4710-BUILD-NOTIF-END
086900    END-IF.
087000    PERFORM 3500-READ-SUBM-START THRU 3510-READ-SUBM-END.
087100 4010-PROCESS-SUBM-END.
087200
087300*-----------------------------------------------------------
087400* VALIDATEUR DE SOUMISSION - ORDRE IMPOSE : V3/V4/V5, V1, V6, V2
087500*
087600* L'ordre des cinq controles n'est pas arbitraire (revu et fige
087700* par la QA au ticket TKT-8809) : on verifie d'abord que la
087800* soumission a un contenu exploitable (V3 : au moins un item,
087900* V4/V5 : questions connues et reponses dans A-D) avant de
088000* chercher le quiz (V1), car un controle V1 mene sur une
088100* soumission sans item ne rapporterait rien d'utile a
088200* l'utilisateur. V6 (doublon de reponse) est verifie une fois le
088300* quiz confirme actif, et V2 (quiz sans question active) en tout
088400* dernier car c'est un etat du referentiel, pas de la
088500* soumission : il ne sert a rien de le signaler avant d'avoir
088600* elimine tous les defauts propres a la soumission elle-meme.
088700* Chaque controle est un GO TO conditionnel vers la sortie du
088800* paragraphe : le premier motif de rejet rencontre est le seul
088900* retenu (GSB-REJECT-REASON n'est jamais ecrase deux fois).
089000*
089100* Ce validateur est entierement nouveau pour GRADQUIZ : NOTOPT ne
089200* rejetait jamais une carte lue, il se contentait de journaliser
089300* les cartes illisibles sur la console d'exploitation pour reprise
089400* manuelle par le service scolarite. La notion de rejet
089500* automatique avec motif ecrit sur un fichier de sortie date de
089600* la refonte 2025
089700* et repond a un volume de soumissions desormais trop important
089800* pour une reprise manuelle systematique.
089900*-----------------------------------------------------------
090000 4100-VALIDATE-SUBM-START.
090100    MOVE 'N' TO WS-REJECT-SW.
090200    MOVE SPACE TO GSB-REJECT-REASON.
090300    PERFORM 4110-CHECK-ANSWERS-PRESENT-START
090400            THRU 4112-CHECK-ANSWERS-PRESENT-END.
090500    IF WS-SUBM-REJECTED GO TO 4108-VALIDATE-SUBM-END END-IF.
090600    PERFORM 4120-CHECK-ANSWER-ITEMS-START
090700            THRU 4122-CHECK-ANSWER-ITEMS-END.
090800    IF WS-SUBM-REJECTED GO TO 4108-VALIDATE-SUBM-END END-IF.
090900    PERFORM 4130-CHECK-QUIZ-ACTIVE-START
091000            THRU 4132-CHECK-QUIZ-ACTIVE-END.
091100    IF WS-SUBM-REJECTED GO TO 4108-VALIDATE-SUBM-END END-IF.
091200    PERFORM 4140-CHECK-DUP-ANSWERS-START
091300            THRU 4142-CHECK-DUP-ANSWERS-END.
091400    IF WS-SUBM-REJECTED GO TO 4108-VALIDATE-SUBM-END END-IF.
091500    PERFORM 4150-CHECK-QUIZ-HAS-QUES-START
091600            THRU 4152-CHECK-QUIZ-HAS-QUES-END.
091700 4108-VALIDATE-SUBM-END.
091800
091900* V3 - AU MOINS UN ITEM REPONSE. Une soumission dont l'entete
092000* annonce zero item (WS-ANSWER-COUNT-WK a zero) n'a strictement
092100* rien a corriger ; elle est rejetee avant meme d'entrer dans le
092200* controle des items un par un, ce qui evite une boucle
092300* PERFORM ... VARYING degeneree en 4120.
092400* Une soumission a zero item n'avait pas de sens sous NOTOPT non
092500* plus (une feuille de lecture optique vierge), mais elle etait
092600* alors simplement ecartee a la saisie, jamais rejetee par
092700* programme avec un motif ecrit.
092800 4110-CHECK-ANSWERS-PRESENT-START.
092900    IF WS-ANSWER-COUNT-WK = ZERO
093000       MOVE 'Y' TO WS-REJECT-SW
093100       MOVE 'AT LEAST ONE ANSWER IS REQUIRED'
093200            TO GSB-REJECT-REASON
093300    END-IF.
093400 4112-CHECK-ANSWERS-PRESENT-END.
093500
093600* V4/V5 - QUESTION VALIDE/ACTIVE (RECHERCHE GLOBALE, TOUS QUIZ
093700* CONFONDUS) ET REPONSE PARMI A-B-C-D. La boucle s'arrete des le
093800* premier item en anomalie (clause OR WS-SUBM-REJECTED de la
093900* condition UNTIL) : il est inutile de continuer a examiner les
094000* items suivants une fois le rejet acquis.
094100* Le regroupement V4 et V5 dans un seul controle par item, plutot
094200* que deux passages separes sur la table des reponses, date de la
094300* relecture QA de fevrier 2025 (TKT-8809) et n'a pas d'anterieur.
094400 4120-CHECK-ANSWER-ITEMS-START.
094500    SET IT-IDX TO 1.
094600    PERFORM 4121-CHECK-ONE-ANSWER-ITEM-START
094700            THRU 4121-CHECK-ONE-ANSWER-ITEM-END
094800            VARYING IT-IDX FROM 1 BY 1
094900            UNTIL (IT-IDX > WS-ANSWER-COUNT-WK)
095000               OR WS-SUBM-REJECTED.
095100 4122-CHECK-ANSWER-ITEMS-END.
095200
095300* Controle d'un item reponse : la lettre saisie doit d'abord
095400* appartenir a la classe ANSWER-LETTER (A a D, declaree en
095500* SPECIAL-NAMES) avant meme de chercher la question, ce qui
095600* evite une recherche en table pour une reponse manifestement
095700* mal formee. Si la lettre est valide, la recherche globale
095800* 4210-FIND-QUESTION-GLOBAL-START confirme que la question
095900* existe et est active, tous quiz confondus (contrairement a
096000* 4220 qui restreint la recherche au quiz courant, utilisee plus
096100* loin par le moteur de note pour la regle S6).
096200 4121-CHECK-ONE-ANSWER-ITEM-START.
096300    IF NOT WS-ITEM-ANSWER(IT-IDX) IS ANSWER-LETTER
096400       MOVE 'Y' TO WS-REJECT-SW
096500       MOVE 'INVALID OR INACTIVE QUESTION ID'
096600            TO GSB-REJECT-REASON
096700    ELSE
096800       PERFORM 4210-FIND-QUESTION-GLOBAL-START
096900               THRU 4212-FIND-QUESTION-GLOBAL-END
097000       IF NOT WS-FOUND
097100          MOVE 'Y' TO WS-REJECT-SW
097200          MOVE 'INVALID OR INACTIVE QUESTION ID'
097300               TO GSB-REJECT-REASON
097400       END-IF
097500    END-IF.
097600 4121-CHECK-ONE-ANSWER-ITEM-END.
097700
097800* V1 - LE QUIZ DOIT EXISTER ET ETRE ACTIF. Controle mene apres
097900* V3/V4/V5 (contenu de la soumission) mais avant V6/V2, qui
098000* supposent tous deux un quiz retrouve et memorisent son indice
098100* dans WS-CUR-QZ-IDX pour les etapes suivantes (moteur de note,
098200* cumul statistique).
098300* Ce controle est le plus proche parent d'un controle NOTOPT :
098400* une session inconnue ou deja cloturee etait deja, a l'epoque,
098500* un motif de mise a l'ecart de la carte de reponse.
098600 4130-CHECK-QUIZ-ACTIVE-START.
098700    PERFORM 4200-FIND-QUIZ-START THRU 4202-FIND-QUIZ-END.
098800    IF (NOT WS-FOUND)
098900       MOVE 'Y' TO WS-REJECT-SW
099000       MOVE 'QUIZ NOT FOUND OR IS INACTIVE'
099100            TO GSB-REJECT-REASON
099200    END-IF.
099300 4132-CHECK-QUIZ-ACTIVE-END.
099400
099500* V6 - PAS DE NOUVELLE REPONSE A UNE QUESTION DEJA REPONDUE. Le
099600* controle porte sur WS-AP-TABLE, qui n'est alimentee qu'apres
099700* acceptation complete d'une soumission (4450-MARK-ANSWERED-
099800* START) : une soumission rejetee plus tot dans le lot ne peut
099900* donc jamais bloquer, a tort, une soumission ulterieure
100000* legitime portant sur la meme question.
100100* Ancetre direct du controle de double saisie ajoute a NOTOPT en
100200* 1992 (TKT-0356), lorsque la saisie sur poste de scolarite avait
100300* remplace la lecture optique directe des feuilles de reponses.
100400 4140-CHECK-DUP-ANSWERS-START.
100500    SET IT-IDX TO 1.
100600    PERFORM 4141-CHECK-ONE-DUP-START THRU 4141-CHECK-ONE-DUP-END
100700            VARYING IT-IDX FROM 1 BY 1
100800            UNTIL (IT-IDX > WS-ANSWER-COUNT-WK)
100900               OR WS-SUBM-REJECTED.
101000 4142-CHECK-DUP-ANSWERS-END.
101100
101200* Recherche d'une paire (utilisateur, question) deja memorisee
101300* dans WS-AP-KEY-VIEW. La cle cible est assemblee dans
101400* WS-TARGET-KEY-GRP puis relue via sa REDEFINES numerique
101500* WS-TARGET-KEY pour une comparaison en une seule condition de
101600* SEARCH, plutot que deux comparaisons de zones separees.
101700* La table WS-AP-TABLE grandit tout au long du lot ; sa taille
101800* maximale (20 000 lignes) est dimensionnee sur le plus gros lot
101900* de fin de session observe a ce jour, avec une marge confortable.
102000 4141-CHECK-ONE-DUP-START.
102100    MOVE WS-CUR-USER-ID TO WS-TARGET-USER-ID.
102200    MOVE WS-ITEM-QUESTION-ID(IT-IDX) TO WS-TARGET-QUESTION-ID.
102300    SET AK-IDX TO 1.
102400    MOVE 'N' TO WS-FOUND-SW.
102500    SEARCH WS-AP-KEY-ENTRY
102600       AT END NEXT SENTENCE
102700       WHEN WS-AP-COMBINED-KEY(AK-IDX) = WS-TARGET-KEY
102800          MOVE 'Y' TO WS-FOUND-SW
102900    END-SEARCH.
103000    IF WS-FOUND
103100       MOVE 'Y' TO WS-REJECT-SW
103200       MOVE 'DUPLICATE ANSWER FOR QUESTION'
103300            TO GSB-REJECT-REASON
103400    END-IF.
103500 4141-CHECK-ONE-DUP-END.
103600
103700* V2 - LE QUIZ DOIT AVOIR AU MOINS UNE QUESTION ACTIVE. Controle
103800* mene en dernier car il porte sur un etat du referentiel (le
103900* bareme total pre-calcule a l'etape 2, WS-QZ-TOTAL-MARKS), non
104000* sur le contenu de la soumission elle-meme ; il n'a de sens que
104100* si le quiz a deja ete retrouve actif par V1.
104200* Cas theorique en exploitation courante (un quiz publie sans
104300* aucune question active) mais deja rencontre une fois lors d'une
104400* reprise de fin d'annee (TKT-9012) ; d'ou son maintien au lot.
104500 4150-CHECK-QUIZ-HAS-QUES-START.
104600    IF WS-QZ-TOTAL-MARKS(WS-CUR-QZ-IDX) = ZERO
104700       MOVE 'Y' TO WS-REJECT-SW
104800       MOVE 'QUIZ HAS NO ACTIVE QUESTIONS'
104900            TO GSB-REJECT-REASON
105000    END-IF.
105100 4152-CHECK-QUIZ-HAS-QUES-END.
105200
105300*-----------------------------------------------------------
105400* RECHERCHES EN TABLE
105500*
105600* Les trois paragraphes suivants regroupent toutes les
105700* recherches SEARCH du programme. Ils partagent le meme motif :
105800* remise a 'N' du commutateur trouve, positionnement de l'indice
105900* en tete de table, SEARCH avec clause AT END silencieuse
106000* (NEXT SENTENCE) et WHEN qui positionne le commutateur trouve
106100* a 'Y' en cas de succes. Aucun d'eux ne rejette directement une
106200* soumission : c'est toujours l'appelant qui interprete
106300* WS-FOUND-SW.
106400*-----------------------------------------------------------
106500 4200-FIND-QUIZ-START.
106600* Recherche du quiz de la soumission courante (WS-CUR-QUIZ-ID)
106700* parmi les quiz actifs uniquement ; un quiz existant mais
106800* inactif n'est pas trouve ici et produit le meme rejet (V1)
106900* qu'un quiz totalement absent du referentiel.
107000* Sous NOTOPT, une session cloturee etait simplement retiree du
107100* jeu de cartes maitresses avant le lot suivant ; ici le quiz
107200* reste dans le referentiel, seul son drapeau change.
107300    MOVE 'N' TO WS-FOUND-SW.
107400    SET QZ-IDX TO 1.
107500    SEARCH WS-QZ-ENTRY
107600       AT END NEXT SENTENCE
107700       WHEN (WS-QZ-ID(QZ-IDX) = WS-CUR-QUIZ-ID)
107800          AND WS-QZ-IS-ACTIVE(QZ-IDX)
107900          MOVE 'Y' TO WS-FOUND-SW
108000          SET WS-CUR-QZ-IDX TO QZ-IDX
108100    END-SEARCH.
108200 4202-FIND-QUIZ-END.
108300
108400* Recherche GLOBALE d'une question active, tous quiz confondus
108500* (regles V4/V5) : a ce stade du validateur, on ne sait pas
108600* encore forcement que le quiz de la soumission est valide, donc
108700* on ne peut pas restreindre la recherche a un seul quiz. C'est
108800* la difference essentielle avec 4220 ci-dessous, qui restreint
108900* la recherche au quiz courant une fois celui-ci confirme (etape
109000* de notation, regle S6).
109100* La banque de questions (WS-QS-TABLE, jusqu'a 5000 lignes) est
109200* commune a tous les quiz du lot, comme l'etait deja la grille de
109300* correction unique de NOTOPT pour l'ensemble d'une session.
109400 4210-FIND-QUESTION-GLOBAL-START.
109500    MOVE 'N' TO WS-FOUND-SW.
109600    SET QS-IDX TO 1.
109700    SEARCH WS-QS-ENTRY
109800       AT END NEXT SENTENCE
109900       WHEN (WS-QS-ID(QS-IDX) = WS-ITEM-QUESTION-ID(IT-IDX))
110000          AND WS-QS-IS-ACTIVE(QS-IDX)
110100          MOVE 'Y' TO WS-FOUND-SW
110200    END-SEARCH.
110300 4212-FIND-QUESTION-GLOBAL-END.
110400
110500* Recherche de la question DANS LE QUIZ COURANT (regle S6) :
110600* contrairement a 4210, la comparaison porte aussi sur
110700* WS-QS-QUIZ-ID. Une question qui existe et est active mais qui
110800* appartient a un autre quiz que celui de la soumission (donc
110900* trouvee par 4210 mais pas ici) est simplement ignoree par le
111000* moteur de note - ni notee, ni rejetee - conformement a la
111100* regle S6 : un item hors perimetre du quiz ne compte pour rien.
111200 4220-FIND-QUESTION-IN-QUIZ-START.
111300    MOVE 'N' TO WS-FOUND-SW.
111400    SET QS-IDX TO 1.
111500    SEARCH WS-QS-ENTRY
111600       AT END NEXT SENTENCE
111700       WHEN (WS-QS-QUIZ-ID(QS-IDX) = WS-CUR-QUIZ-ID)
111800          AND (WS-QS-ID(QS-IDX) = WS-ITEM-QUESTION-ID(IT-IDX))
111900          AND WS-QS-IS-ACTIVE(QS-IDX)
112000          MOVE 'Y' TO WS-FOUND-SW
112100          SET WS-QS-SAVE-IDX TO QS-IDX
112200    END-SEARCH.
112300 4222-FIND-QUESTION-IN-QUIZ-END.
112400
112500*-----------------------------------------------------------
112600* MOTEUR DE NOTE - REGLES S1 A S3, S6
112700*-----------------------------------------------------------
112800 4300-GRADE-SUBM-START.
112900    MOVE WS-QZ-TOTAL-MARKS(WS-CUR-QZ-IDX) TO WS-TOTAL-MARKS-WK.
113000    MOVE ZERO TO WS-OBTAINED-MARKS-WK.
113100    PERFORM 4320-GRADE-ONE-ANSWER-START
113200            THRU 4322-GRADE-ONE-ANSWER-END
113300            VARYING IT-IDX FROM 1 BY 1
113400            UNTIL IT-IDX > WS-ANSWER-COUNT-WK.
113500 4310-GRADE-SUBM-END.
113600
113700* Notation d'un item reponse : recherche de la question DANS LE
113800* QUIZ COURANT (S6) ; un item qui ne s'y trouve pas (question
113900* etrangere au quiz, deja acceptee par le validateur car V4/V5
114000* ne verifient qu'une existence globale) est silencieusement
114100* ignore, sans ligne ANSWER-DETAIL et sans impact sur le score.
114200* Pour un item retrouve, la comparaison de la reponse saisie a
114300* la bonne reponse determine le drapeau CORRECT/WRONG (88-
114400* niveaux ADT-CORRECT/ADT-WRONG) et le bareme obtenu, cumule
114500* dans WS-OBTAINED-MARKS-WK pour le calcul du score (4360).
114600* La comparaison caractere a caractere de la reponse etait deja
114700* le principe de base de la lecture optique sous NOTOPT (une
114800* case cochee ou non) ; seule la source de la reponse a change.
114900 4320-GRADE-ONE-ANSWER-START.
115000    PERFORM 4220-FIND-QUESTION-IN-QUIZ-START
115100            THRU 4222-FIND-QUESTION-IN-QUIZ-END.
115200    IF WS-FOUND
115300       MOVE WS-ITEM-QUESTION-ID(IT-IDX)  TO ADT-QUESTION-ID
115400       MOVE WS-ITEM-ANSWER(IT-IDX)       TO ADT-SELECTED-ANSWER
115500       MOVE WS-QS-CORRECT-ANSWER(WS-QS-SAVE-IDX)
115600                                          TO ADT-CORRECT-ANSWER
115700       MOVE WS-CUR-SUB-ID                TO ADT-SUB-ID
115800       IF WS-ITEM-ANSWER(IT-IDX) =
115900             WS-QS-CORRECT-ANSWER(WS-QS-SAVE-IDX)
116000          SET ADT-CORRECT TO TRUE
116100          MOVE WS-QS-MARKS(WS-QS-SAVE-IDX) TO ADT-MARKS-OBTAINED
116200          ADD WS-QS-MARKS(WS-QS-SAVE-IDX)
116300             TO WS-OBTAINED-MARKS-WK
116400       ELSE
116500          SET ADT-WRONG TO TRUE
116600          MOVE ZERO TO ADT-MARKS-OBTAINED
116700       END-IF
116800       WRITE ADT-RECORD
116900    END-IF.
117000 4322-GRADE-ONE-ANSWER-END.
117100
117200* S4/S5 - CALCUL DU POURCENTAGE ET DU RESULTAT ADMIS/AJOURNE.
117300* Un quiz au bareme total nul (cas theorique, deja intercepte en
117400* amont par la regle V2) donnerait une division par zero ; le
117500* garde-fou MOVE ZERO evite toute ambiguite si ce paragraphe
117600* etait un jour appele hors du controle habituel du validateur.
117700* Le calcul en pourcentage, plutot qu'en points bruts, remonte a
117800* NOTOPT (le bareme total variait d'une session a l'autre et
117900* seul le pourcentage permettait de comparer deux sessions).
118000 4360-COMPUTE-SCORE-START.
118100    IF WS-TOTAL-MARKS-WK = ZERO
118200       MOVE ZERO TO WS-SCORE-VALUE
118300    ELSE
118400       COMPUTE WS-SCORE-VALUE ROUNDED =
118500          (WS-OBTAINED-MARKS-WK / WS-TOTAL-MARKS-WK) * 100
118600    END-IF.
118700    MOVE WS-CUR-SUB-ID       TO GSB-SUB-ID.
118800    MOVE WS-CUR-USER-ID      TO GSB-USER-ID.
118900    MOVE WS-CUR-QUIZ-ID      TO GSB-QUIZ-ID.
119000    MOVE WS-TOTAL-MARKS-WK   TO GSB-TOTAL-MARKS.
119100    MOVE WS-OBTAINED-MARKS-WK TO GSB-OBTAINED-MARKS.
119200    MOVE WS-SCORE-VALUE      TO GSB-SCORE.
119300    IF WS-SCORE-VALUE >= WS-QZ-PASSING-SCORE(WS-CUR-QZ-IDX)
119400       SET GSB-PASSED TO TRUE
119500    ELSE
119600       SET GSB-FAILED TO TRUE
119700    END-IF.
119800    SET GSB-GRADED TO TRUE.
119900    MOVE SPACE TO GSB-REJECT-REASON.
120000 4362-COMPUTE-SCORE-END.
120100
120200* Ecriture de la soumission notee sur GRADED-SUBMISSION et
120300* incrementation du compteur de decompte final (section 6300).
120400* Fichier propre a GRADQUIZ ; NOTOPT n'ecrivait qu'une ligne
120500* d'etat recapitulatif en fin de session, jamais un enregistrement
120600* individuel par candidat.
120700 4400-WRITE-GRADED-REC-START.
120800    WRITE GSB-RECORD.
120900    SET WS-SUB-GRADED-COUNT UP BY 1.
121000 4410-WRITE-GRADED-REC-END.
121100
121200* Ecriture d'une soumission rejetee : score et bareme a zero,
121300* drapeau REJECTED (distinct de FAILED, qui suppose une
121400* correction menee a bien) ; GSB-REJECT-REASON porte le motif
121500* deja depose par le validateur en 4100.
121600* Distinction REJECTED/FAILED sans equivalent sous NOTOPT, qui ne
121700* connaissait que le score obtenu, jamais un motif de rejet ecrit.
121800 4420-WRITE-REJECTED-REC-START.
121900    MOVE WS-CUR-SUB-ID  TO GSB-SUB-ID.
122000    MOVE WS-CUR-USER-ID TO GSB-USER-ID.
122100    MOVE WS-CUR-QUIZ-ID TO GSB-QUIZ-ID.
122200    MOVE ZERO TO GSB-TOTAL-MARKS GSB-OBTAINED-MARKS GSB-SCORE.
122300    SET GSB-FAILED   TO TRUE.
122400    SET GSB-REJECTED TO TRUE.
122500    WRITE GSB-RECORD.
122600    SET WS-SUB-REJECT-COUNT UP BY 1.
122700 4422-WRITE-REJECTED-REC-END.
122800
122900* ETAPE 3D - MEMORISATION DES COUPLES (UTILISATEUR, QUESTION)
123000* NOTES POUR LA REGLE V6 DES SOUMISSIONS SUIVANTES
123100* Regle sans equivalent avant 1992 (TKT-0356) ; la double reponse
123200* etait alors un defaut de saisie sur le poste de scolarite, elle
123300* peut aujourd'hui venir d'un renvoi du formulaire en ligne.
123400 4450-MARK-ANSWERED-START.
123500    PERFORM 4451-MARK-ONE-ANSWERED-START
123600            THRU 4451-MARK-ONE-ANSWERED-END
123700            VARYING IT-IDX FROM 1 BY 1
123800            UNTIL IT-IDX > WS-ANSWER-COUNT-WK.
123900 4452-MARK-ANSWERED-END.
124000
124100* Empilement d'un couple (utilisateur, question) en fin de
124200* WS-AP-TABLE. Note que tous les items de la soumission sont
124300* memorises ici, y compris ceux qui n'appartenaient pas au quiz
124400* courant (regle S6) : la regle V6 porte sur la question en
124500* elle-meme, independamment du quiz sous lequel elle a ete
124600* soumise.
124700 4451-MARK-ONE-ANSWERED-START.
124800    SET WS-AP-COUNT UP BY 1.
124900    SET AP-IDX TO WS-AP-COUNT.
125000    MOVE WS-CUR-USER-ID              TO WS-AP-USER-ID(AP-IDX).
125100    MOVE WS-ITEM-QUESTION-ID(IT-IDX) TO
125200         WS-AP-QUESTION-ID(AP-IDX).
125300 4451-MARK-ONE-ANSWERED-END.
125400
125500*-----------------------------------------------------------
125600* ETAPE 3E - CUMUL DES STATISTIQUES PAR QUIZ (T1-T4 EN AMONT)
125700* Alimente les accumulateurs de WS-QZ-TABLE au fil de l'eau,
125800* soumission acceptee par soumission acceptee, de sorte que le
125900* moteur statistique de la section 6000 n'ait plus qu'a lire ces
126000* valeurs en fin de lot sans reparcourir les soumissions.
126100* Le cumul au fil de l'eau, plutot qu'un recalcul global en fin
126200* de lot, est la meme methode que NOTOPT utilisait deja pour son
126300* etat recapitulatif par session (TKT-0201).
126400*-----------------------------------------------------------
126500 4600-ACCUM-QUIZ-STATS-START.
126600    SET WS-QZ-ATTEMPTS(WS-CUR-QZ-IDX) UP BY 1.
126700    ADD WS-SCORE-VALUE TO WS-QZ-SCORE-SUM(WS-CUR-QZ-IDX).
126800    IF WS-SCORE-VALUE > WS-QZ-SCORE-HIGH(WS-CUR-QZ-IDX)
126900       MOVE WS-SCORE-VALUE TO WS-QZ-SCORE-HIGH(WS-CUR-QZ-IDX)
127000    END-IF.
127100    IF WS-SCORE-VALUE < WS-QZ-SCORE-LOW(WS-CUR-QZ-IDX)
127200       MOVE WS-SCORE-VALUE TO WS-QZ-SCORE-LOW(WS-CUR-QZ-IDX)
127300    END-IF.
127400    IF GSB-PASSED
127500       SET WS-QZ-PASSED-COUNT(WS-CUR-QZ-IDX) UP BY 1
127600    END-IF.
127700* Denombrement des utilisateurs distincts (regle T4) : une
127800* recherche prealable evite de compter deux fois le meme
127900* utilisateur sur un meme quiz s'il a soumis plusieurs fois.
128000    SET QU-IDX TO 1.
128100    MOVE 'N' TO WS-FOUND-SW.
128200    SEARCH WS-QU-ENTRY
128300       AT END NEXT SENTENCE
128400       WHEN (WS-QU-QUIZ-ID(QU-IDX) = WS-CUR-QUIZ-ID)
128500          AND (WS-QU-USER-ID(QU-IDX) = WS-CUR-USER-ID)
128600          MOVE 'Y' TO WS-FOUND-SW
128700    END-SEARCH.
128800    IF NOT WS-FOUND
128900       SET WS-QU-COUNT UP BY 1
129000       SET QU-IDX TO WS-QU-COUNT
129100       MOVE WS-CUR-QUIZ-ID TO WS-QU-QUIZ-ID(QU-IDX)
129200       MOVE WS-CUR-USER-ID TO WS-QU-USER-ID(QU-IDX)
129300       SET WS-QZ-UNIQUE-USERS(WS-CUR-QZ-IDX) UP BY 1
129400    END-IF.
129500 4610-ACCUM-QUIZ-STATS-END.
129600
129700*-----------------------------------------------------------
129800* ETAPE 4 - CONSTRUCTEUR DE MESSAGE DE RESULTAT (N1/N2)
129900* Deux lignes par soumission acceptee (rejetees non notifiees) :
130000* une ligne d'identification (soumission, utilisateur, titre du
130100* quiz) et une ligne de resultat (score, bareme, admis/ajourne).
130200* Le tout peut etre coupe globalement par PARM JCL (UPSI-0) sans
130300* reprise de compilation, pour les reprises de lot ou l'on ne
130400* souhaite pas renotifier les eleves deja avises.
130500* NOTOPT n'avisait jamais individuellement un candidat ; seul un
130600* relevé collectif etait affiche par le service scolarite a partir
130700* de l'etat recapitulatif papier. La notification individuelle
130800* automatisee est une nouveaute de la refonte 2025.
130900*-----------------------------------------------------------
131000 4700-BUILD-NOTIF-START.
131100    IF SW-NOTIF-SUPPRESS-SWITCH IS ON
131200       GO TO 4710-BUILD-NOTIF-END
131300    END-IF.
131400    MOVE GSB-SUB-ID  TO WS-NOTIF-SUB-ED.
131500    MOVE GSB-USER-ID TO WS-NOTIF-USER-ED.
131600    MOVE GSB-SCORE   TO WS-NOTIF-SCORE-ED.
131700    MOVE GSB-OBTAINED-MARKS TO WS-NOTIF-OBT-ED.
131800    MOVE GSB-TOTAL-MARKS    TO WS-NOTIF-TOT-ED.
131900    IF GSB-PASSED
132000       MOVE 'Passed' TO WS-NOTIF-STATUS-TXT
132100    ELSE
132200       MOVE 'Failed' TO WS-NOTIF-STATUS-TXT
132300    END-IF.
132400    MOVE SPACE TO NOTIF-LINE.
132500    STRING 'SUBMISSION ' DELIMITED BY SIZE
132600           WS-NOTIF-SUB-ED DELIMITED BY SIZE
132700           '  USER ' DELIMITED BY SIZE
132800           WS-NOTIF-USER-ED DELIMITED BY SIZE
132900           '  QUIZ ' DELIMITED BY SIZE
133000           WS-QZ-TITLE(WS-CUR-QZ-IDX) DELIMITED BY SPACE
133100           INTO NOTIF-LINE
133200    END-STRING.
133300    WRITE NOTIF-LINE.
133400    MOVE SPACE TO NOTIF-LINE.
133500    STRING '  SCORE: ' WS-NOTIF-SCORE-ED '%'
133600           '   MARKS: ' WS-NOTIF-OBT-ED '/' WS-NOTIF-TOT-ED
133700           '   STATUS: ' WS-NOTIF-STATUS-TXT
133800           DELIMITED BY SIZE
133900           INTO NOTIF-LINE
134000    END-STRING.
134100    WRITE NOTIF-LINE.
134200 4710-BUILD-NOTIF-END.
134300
134400*-----------------------------------------------------------
134500* FERMETURE DES FICHIERS DU TRAITEMENT DES SOUMISSIONS
134600* Les deux referentiels ont deja ete fermes des la fin de leur
134700* chargement en table (etapes 1 et 2) ; seuls les quatre fichiers
134800* du traitement au fil de l'eau restent a fermer ici.
134900*-----------------------------------------------------------
135000 5000-CLOSE-RUN-FILES-START.
135100    CLOSE SUBMISSION-INPUT.
135200    CLOSE GRADED-SUBMISSION.
135300    CLOSE ANSWER-DETAIL.
135400    CLOSE NOTIF-OUT.
135500 5010-CLOSE-RUN-FILES-END.
135600
135700*-----------------------------------------------------------
135800* ETAPE 5 - MOTEUR STATISTIQUE (T1-T5), EN RUPTURE PAR QUIZ
135900* Produit apres fermeture des fichiers du traitement des
136000* soumissions, a partir des seuls accumulateurs de WS-QZ-TABLE
136100* (aucune relecture de SUBMISSION-INPUT ni de GRADED-SUBMISSION
136200* n'est necessaire a ce stade).
136300* Descendant direct de l'etat recapitulatif par session de
136400* NOTOPT (TKT-0201), avec rupture par quiz au lieu d'une rupture
136500* par session d'examen papier.
136600*-----------------------------------------------------------
136700 6000-STATS-RPT-START.
136800    OPEN OUTPUT STATS-RPT.
136900    PERFORM 6100-STATS-HEADING-START THRU 6110-STATS-HEADING-END.
137000    PERFORM 6200-STATS-DETAIL-START THRU 6210-STATS-DETAIL-END
137100            VARYING QZ-IDX FROM 1 BY 1
137200            UNTIL QZ-IDX > WS-QZ-COUNT.
137300    PERFORM 6300-STATS-TOTALS-START THRU 6310-STATS-TOTALS-END.
137400    CLOSE STATS-RPT.
137500 6010-STATS-RPT-END.
137600
137700* Entete de l'etat : titre du rapport et date de traitement sur
137800* la premiere ligne (la date a ete saisie une seule fois en
137900* 1000-INITIALIZE-START et editee dans WS-STA-HDR-DATE), une
138000* ligne de tirets, puis les libelles de colonne de la ligne
138100* detail (6200-STATS-DETAIL-START).
138200* La date de traitement en entete est un ajout 2026 (TKT-9041) ;
138300* l'etat NOTOPT n'affichait que la date de la session d'examen,
138400* jamais la date d'execution du lot lui-meme.
138500 6100-STATS-HEADING-START.
138600    MOVE SPACE TO STA-LINE.
138700    STRING 'QUIZ STATISTICS REPORT' SPACE SPACE
138800           WS-STA-HDR-DATE DELIMITED BY SIZE
138900           INTO STA-LINE
139000    END-STRING.
139100    WRITE STA-LINE AFTER ADVANCING TOP-OF-FORM.
139200    MOVE ALL '-' TO STA-LINE.
139300    WRITE STA-LINE AFTER ADVANCING 1 LINE.
139400    MOVE SPACE TO STA-LINE.
139500    STRING 'QUIZ-ID TITLE'
139600           '                          ATTEMPTS UNIQUE-USERS'
139700           '   AVG  HIGH   LOW PASSED FAILED PASS-RATE%'
139800           DELIMITED BY SIZE INTO STA-LINE
139900    END-STRING.
140000    WRITE STA-LINE AFTER ADVANCING 1 LINE.
140100 6110-STATS-HEADING-END.
140200
140300* Ligne detail d'un quiz (rupture par QZ-IDX). Un quiz sans
140400* aucune tentative (WS-QZ-ATTEMPTS a zero) produit la ligne
140500* NO SUBMISSIONS FOUND (regle T5) plutot qu'une division par
140600* zero sur la moyenne ou le taux de reussite ; les autres
140700* colonnes n'ont alors pas de sens et sont omises.
140800* La regle T5 est apparue avec la plate-forme en ligne : sous
140900* NOTOPT, une session sans copie corrigee n'existait tout
141000* simplement pas dans le jeu de cartes de la session.
141100 6200-STATS-DETAIL-START.
141200    MOVE WS-QZ-ID(QZ-IDX) TO WS-STA-QUIZ-ID-ED.
141300    MOVE WS-QZ-ATTEMPTS(QZ-IDX) TO WS-STA-ATTEMPTS-ED.
141400    MOVE SPACE TO STA-LINE.
141500    IF WS-QZ-ATTEMPTS(QZ-IDX) = ZERO
141600       STRING WS-STA-QUIZ-ID-ED SPACE
141700              WS-QZ-TITLE(QZ-IDX) SPACE
141800              'NO SUBMISSIONS FOUND'
141900              DELIMITED BY SIZE INTO STA-LINE
142000       END-STRING
142100    ELSE
142200       COMPUTE WS-DIV-WORK ROUNDED =
142300          WS-QZ-SCORE-SUM(QZ-IDX) / WS-QZ-ATTEMPTS(QZ-IDX)
142400       MOVE WS-DIV-WORK TO WS-STA-AVG-ED
142500       MOVE WS-QZ-SCORE-HIGH(QZ-IDX) TO WS-STA-HIGH-ED
142600       MOVE WS-QZ-SCORE-LOW(QZ-IDX)  TO WS-STA-LOW-ED
142700       MOVE WS-QZ-UNIQUE-USERS(QZ-IDX) TO WS-STA-UNIQUE-ED
142800       MOVE WS-QZ-PASSED-COUNT(QZ-IDX) TO WS-STA-PASSED-ED
142900       SUBTRACT WS-QZ-PASSED-COUNT(QZ-IDX)
143000           FROM WS-QZ-ATTEMPTS(QZ-IDX) GIVING WS-STA-FAILED-ED
143100       COMPUTE WS-DIV-WORK ROUNDED =
143200          (WS-QZ-PASSED-COUNT(QZ-IDX) /
143300           WS-QZ-ATTEMPTS(QZ-IDX)) * 100
143400       MOVE WS-DIV-WORK TO WS-STA-RATE-ED
143500       STRING WS-STA-QUIZ-ID-ED SPACE
143600              WS-QZ-TITLE(QZ-IDX) SPACE
143700              WS-STA-ATTEMPTS-ED SPACE
143800              WS-STA-UNIQUE-ED SPACE
143900              WS-STA-AVG-ED SPACE
144000              WS-STA-HIGH-ED SPACE
144100              WS-STA-LOW-ED SPACE
144200              WS-STA-PASSED-ED SPACE
144300              WS-STA-FAILED-ED SPACE
144400              WS-STA-RATE-ED
144500              DELIMITED BY SIZE INTO STA-LINE
144600       END-STRING
144700    END-IF.
144800    WRITE STA-LINE AFTER ADVANCING 1 LINE.
144900 6210-STATS-DETAIL-END.
145000
145100* Ligne de totaux de fin de lot : lues, notees, rejetees. Ces
145200* trois compteurs sont ceux tenus depuis 1000-INITIALIZE-START
145300* et incrementes respectivement en 3500, 4400 et 4420 ; ils ne
145400* sont jamais recalcules a partir de la table WS-QZ-TABLE.
145500* Le compteur des rejetees est propre a GRADQUIZ ; NOTOPT ne
145600* rejetait jamais une copie, il se contentait de signaler les
145700* cartes illisibles a la console d'exploitation.
145800 6300-STATS-TOTALS-START.
145900    MOVE WS-SUB-READ-COUNT   TO WS-TOT-READ-ED.
146000    MOVE WS-SUB-GRADED-COUNT TO WS-TOT-GRADED-ED.
146100    MOVE WS-SUB-REJECT-COUNT TO WS-TOT-REJECT-ED.
146200    MOVE ALL '-' TO STA-LINE.
146300    WRITE STA-LINE AFTER ADVANCING 1 LINE.
146400    MOVE SPACE TO STA-LINE.
146500    STRING 'TOTALS - READ: ' WS-TOT-READ-ED
146600           '  GRADED: ' WS-TOT-GRADED-ED
146700           '  REJECTED: ' WS-TOT-REJECT-ED
146800           DELIMITED BY SIZE INTO STA-LINE
146900    END-STRING.
147000    WRITE STA-LINE AFTER ADVANCING 1 LINE.
147100 6310-STATS-TOTALS-END.
147200
147300*-----------------------------------------------------------
147400* TRAITEMENT DES ERREURS FICHIER - COMMUN A TOUS LES SELECT
147500* Toute anomalie fichier (statut different de '00'/'10' selon le
147600* cas) est fatale : affichage du nom de fichier et du code
147700* retour encadres par la ligne de bordure WS-ERR-LINE, puis
147800* arret immediat du lot par GO TO sur 0010-STOP-PRG. Aucune
147900* reprise partielle n'est tentee : le centre de calcul prefere
148000* un arret net a une correction incomplete.
148100* Cette discipline d'arret net remonte a NOTOPT ; l'exploitation
148200* du centre l'a toujours preferee a une reprise automatique sur
148300* fichier partiellement traite, jugee plus risquee.
148400*-----------------------------------------------------------
148500 9000-FILE-ERROR-START.
148600    DISPLAY WS-ERR-LINE.
148700    DISPLAY 'FICHIER ' WS-ERR-FILE-NAME
148800            ' STATUS ERREUR : ' WS-ERR-STAT.
148900    DISPLAY WS-ERR-LINE.
149000    GO TO 0010-STOP-PRG.
149100 9010-FILE-ERROR-END.
