000100*****************************************************************
000200* FUSRVAL  --  VALIDATED USER MASTER OUTPUT FILE DESCRIPTION
000300* Recoit les enregistrements USER acceptes par USERREG : nom
000400* d'utilisateur et courriel normalises, role code, indicateur
000500* actif recopie tel quel.
000600*-----------------------------------------------------------
000700* 2025-02-11  LMB  TKT-8801  Creation du copybook.
000800* 2026-02-18  RDC  TKT-9043  Ajout de la date/l'auteur
000900*                            d'approbation et du code campus
001000*                            (tracabilite audit) ; sans effet
001100*                            sur le controle d'unicite.
001200*****************************************************************
001300 FD  USER-VALID-MASTER
001400     RECORD CONTAINS 88 CHARACTERS
001500     RECORDING MODE IS F.
001600 01  UVM-RECORD.
001700     05 UVM-USER-ID              PIC 9(05).
001800     05 UVM-USERNAME             PIC X(20).
001900     05 UVM-EMAIL                PIC X(40).
002000     05 UVM-ROLE-CODE            PIC X(01).
002100        88 UVM-ROLE-ADMIN                 VALUE 'A'.
002200        88 UVM-ROLE-USER                  VALUE 'U'.
002300     05 UVM-ACTIVE-FLAG          PIC X(01).
002400        88 UVM-ACTIVE                     VALUE 'Y'.
002500        88 UVM-INACTIVE                   VALUE 'N'.
002600     05 UVM-APPROVED-DATE        PIC 9(06).
002700     05 UVM-APPROVED-BY          PIC X(08).
002800     05 UVM-CAMPUS-CODE          PIC X(04).
002900     05 FILLER                   PIC X(03).
