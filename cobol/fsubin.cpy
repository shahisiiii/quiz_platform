000100*****************************************************************
000200* FSUBIN  --  SUBMISSION INPUT FILE DESCRIPTION
000300* Fichier transaction type : un enregistrement en-tete (H) suivi
000400* de ANSWER-COUNT enregistrements reponse (D) pour la meme
000500* soumission. SBI-HEADER-RECORD et SBI-ANSWER-RECORD se
000600* partagent la meme zone FD, sur le modele courant du centre
000700* pour les fichiers transaction a enregistrements types -- on
000800* lit d'abord SBI-REC-TYPE-H pour savoir laquelle des deux
000900* vues appliquer.
001000*-----------------------------------------------------------
001100* 2025-02-11  LMB  TKT-8801  Creation du copybook.
001200* 2026-02-18  RDC  TKT-9043  Ajout des zones de tracabilite du
001300*                            canal de depot (borne, date, heure)
001400*                            sur les deux vues, pour alignement
001500*                            de longueur ; zones non exploitees
001600*                            par le moteur de notation.
001700*****************************************************************
001800 FD  SUBMISSION-INPUT
001900     RECORD CONTAINS 60 CHARACTERS
002000     RECORDING MODE IS F.
002100 01  SBI-HEADER-RECORD.
002200     05 SBI-REC-TYPE-H           PIC X(01).
002300        88 SBI-IS-HEADER                  VALUE 'H'.
002400        88 SBI-IS-ANSWER-ITEM              VALUE 'D'.
002500     05 SBI-SUB-ID               PIC 9(05).
002600     05 SBI-SUB-USER-ID          PIC 9(05).
002700     05 SBI-SUB-QUIZ-ID          PIC 9(05).
002800     05 SBI-ANSWER-COUNT         PIC 9(03).
002900     05 SBI-TERMINAL-ID          PIC X(08).
003000     05 SBI-SUBMIT-DATE          PIC 9(06).
003100     05 SBI-SUBMIT-TIME          PIC 9(06).
003200     05 SBI-CHANNEL-CODE         PIC X(03).
003300     05 FILLER                   PIC X(18).
003400 01  SBI-ANSWER-RECORD.
003500     05 SBI-REC-TYPE-D           PIC X(01).
003600     05 SBI-D-SUB-ID             PIC 9(05).
003700     05 SBI-ANS-QUESTION-ID      PIC 9(05).
003800     05 SBI-SELECTED-ANSWER      PIC X(01).
003900        88 SBI-ANSWER-VALID               VALUE 'A' 'B' 'C' 'D'.
004000     05 SBI-D-TERMINAL-ID        PIC X(08).
004100     05 SBI-D-SUBMIT-DATE        PIC 9(06).
004200     05 SBI-D-SUBMIT-TIME        PIC 9(06).
004300     05 FILLER                   PIC X(28).
