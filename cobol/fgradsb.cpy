000100*****************************************************************
000200* FGRADSB  --  GRADED-SUBMISSION OUTPUT FILE DESCRIPTION
000300* Une ligne par soumission traitee, notee (G) ou rejetee (R).
000400* GSB-REJECT-REASON reste a blanc quand GSB-STATUS = 'G'.
000500*-----------------------------------------------------------
000600* 2025-02-11  LMB  TKT-8801  Creation du copybook.
000700* 2026-02-18  RDC  TKT-9043  Ajout des zones de tracabilite du
000800*                            traitement (date/heure de notation,
000900*                            operateur, agence) demandees par
001000*                            l'audit ; sans effet sur le calcul
001100*                            du score ou du statut.
001200*****************************************************************
001300 FD  GRADED-SUBMISSION
001400     RECORD CONTAINS 95 CHARACTERS
001500     RECORDING MODE IS F.
001600 01  GSB-RECORD.
001700     05 GSB-SUB-ID               PIC 9(05).
001800     05 GSB-USER-ID              PIC 9(05).
001900     05 GSB-QUIZ-ID              PIC 9(05).
002000     05 GSB-TOTAL-MARKS          PIC 9(05).
002100     05 GSB-OBTAINED-MARKS       PIC 9(05).
002200     05 GSB-SCORE                PIC 9(03)V99.
002300     05 GSB-PASSED-FLAG          PIC X(01).
002400        88 GSB-PASSED                     VALUE 'Y'.
002500        88 GSB-FAILED                     VALUE 'N'.
002600     05 GSB-STATUS               PIC X(01).
002700        88 GSB-GRADED                     VALUE 'G'.
002800        88 GSB-REJECTED                   VALUE 'R'.
002900     05 GSB-REJECT-REASON        PIC X(40).
003000     05 GSB-GRADED-DATE          PIC 9(06).
003100     05 GSB-GRADED-TIME          PIC 9(06).
003200     05 GSB-OPERATOR-CODE        PIC X(04).
003300     05 GSB-BRANCH-CODE          PIC X(03).
003400     05 FILLER                   PIC X(04).
