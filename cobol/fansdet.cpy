000100*****************************************************************
000200* FANSDET  --  ANSWER-DETAIL OUTPUT FILE DESCRIPTION
000300* Une ligne par item de reponse retenu (question active du bon
000400* quiz). Les items hors-quiz ou sur question inactive ne
000500* produisent pas de ligne (regle S6).
000600*-----------------------------------------------------------
000700* 2025-02-11  LMB  TKT-8801  Creation du copybook.
000800* 2026-02-18  RDC  TKT-9043  Ajout de la date de notation et du
000900*                            code operateur (tracabilite audit) ;
001000*                            zones non relues par le moteur.
001100*****************************************************************
001200 FD  ANSWER-DETAIL
001300     RECORD CONTAINS 29 CHARACTERS
001400     RECORDING MODE IS F.
001500 01  ADT-RECORD.
001600     05 ADT-SUB-ID               PIC 9(05).
001700     05 ADT-QUESTION-ID          PIC 9(05).
001800     05 ADT-SELECTED-ANSWER      PIC X(01).
001900     05 ADT-CORRECT-ANSWER       PIC X(01).
002000     05 ADT-CORRECT-FLAG         PIC X(01).
002100        88 ADT-CORRECT                    VALUE 'Y'.
002200        88 ADT-WRONG                      VALUE 'N'.
002300     05 ADT-MARKS-OBTAINED       PIC 9(03).
002400     05 ADT-GRADED-DATE          PIC 9(06).
002500     05 ADT-OPERATOR-CODE        PIC X(04).
002600     05 FILLER                   PIC X(03).
