000100*****************************************************************
000200* FQUESM  --  QUESTION MASTER FILE DESCRIPTION
000300* Une ligne par question, groupee par quiz, triee quiz+question.
000400* QSM-QUES-TEXT n'est pas utilise pour la notation, seulement
000500* pour la lisibilite des listages d'anomalies.
000600*-----------------------------------------------------------
000700* 2025-02-11  LMB  TKT-8801  Creation du copybook.
000800* 2026-02-18  RDC  TKT-9043  Ajout du code de difficulte et
000900*                            des zones de tracabilite region/
001000*                            campus, a la demande de l'audit ;
001100*                            aucune n'est lue par le moteur de
001200*                            notation.
001300*****************************************************************
001400 FD  QUESTION-MASTER
001500     RECORD CONTAINS 90 CHARACTERS
001600     RECORDING MODE IS F.
001700 01  QSM-RECORD.
001800     05 QSM-QUES-QUIZ-ID         PIC 9(05).
001900     05 QSM-QUES-ID              PIC 9(05).
002000     05 QSM-CORRECT-ANSWER       PIC X(01).
002100        88 QSM-ANSWER-A                   VALUE 'A'.
002200        88 QSM-ANSWER-B                   VALUE 'B'.
002300        88 QSM-ANSWER-C                   VALUE 'C'.
002400        88 QSM-ANSWER-D                   VALUE 'D'.
002500     05 QSM-QUES-MARKS           PIC 9(03).
002600     05 QSM-ACTIVE-FLAG          PIC X(01).
002700        88 QSM-QUES-ACTIVE                VALUE 'Y'.
002800        88 QSM-QUES-INACTIVE              VALUE 'N'.
002900     05 QSM-QUES-TEXT            PIC X(50).
003000     05 QSM-CREATED-DATE         PIC 9(06).
003100     05 QSM-CREATED-BY           PIC X(08).
003200     05 QSM-DIFFICULTY-CODE      PIC X(01).
003300     05 QSM-REGION-CODE          PIC X(03).
003400     05 QSM-CAMPUS-CODE          PIC X(04).
003500     05 FILLER                   PIC X(03).
