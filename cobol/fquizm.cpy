000100*****************************************************************
000200* FQUIZM  --  QUIZ MASTER FILE DESCRIPTION
000300* Cadre du quiz : cle, titre, categorie, duree, seuil et
000400* indicateur actif. Charge en table de travail par GRADQUIZ
000500* (voir paragraphe 2000-LOAD-QUIZ-MST-START).
000600*-----------------------------------------------------------
000700* 2025-02-11  LMB  TKT-8801  Creation du copybook.
000800* 2026-02-18  RDC  TKT-9043  Ajout des zones de tracabilite
000900*                            (creation/derniere maj, region,
001000*                            campus) demandees par l'audit ;
001100*                            zones non exploitees par le
001200*                            moteur de notation lui-meme.
001300*****************************************************************
001400 FD  QUIZ-MASTER
001500     RECORD CONTAINS 99 CHARACTERS
001600     RECORDING MODE IS F.
001700 01  QZM-RECORD.
001800     05 QZM-QUIZ-ID              PIC 9(05).
001900     05 QZM-QUIZ-TITLE           PIC X(30).
002000     05 QZM-QUIZ-CATEGORY        PIC X(20).
002100     05 QZM-TIME-LIMIT           PIC 9(03).
002200     05 QZM-PASSING-SCORE        PIC 9(03).
002300     05 QZM-ACTIVE-FLAG          PIC X(01).
002400        88 QZM-QUIZ-ACTIVE                VALUE 'Y'.
002500        88 QZM-QUIZ-INACTIVE              VALUE 'N'.
002600     05 QZM-CREATED-DATE         PIC 9(06).
002700     05 QZM-CREATED-BY           PIC X(08).
002800     05 QZM-LAST-UPDATE-DATE     PIC 9(06).
002900     05 QZM-LAST-UPDATE-BY       PIC X(08).
003000     05 QZM-REGION-CODE          PIC X(03).
003100     05 QZM-CAMPUS-CODE          PIC X(04).
003200     05 FILLER                   PIC X(02).
