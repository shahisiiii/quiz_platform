000100*****************************************************************
000200* FUSERIN  --  USER REGISTRATION INPUT FILE DESCRIPTION
000300* USR-ADMIN-FLAG porte le choix de role tel que saisi ; USERREG
000400* le traduit en UVM-ROLE-CODE (regle R3). USR-PASSWORD et
000500* USR-PASSWORD-CONFIRM ne servent qu'a la comparaison d'egalite
000600* (regle R4) -- ils ne sont jamais recopies vers un fichier de
000700* sortie, le hachage restant hors du champ du traitement batch.
000800*-----------------------------------------------------------
000900* 2025-02-11  LMB  TKT-8801  Creation du copybook.
001000* 2026-02-18  RDC  TKT-9043  Ajout des zones de tracabilite de
001100*                            la demande (date, heure, canal
001200*                            d'origine, campus) demandees par
001300*                            l'audit ; sans effet sur le
001400*                            controle de la demande.
001500*****************************************************************
001600 FD  USER-INPUT
001700     RECORD CONTAINS 130 CHARACTERS
001800     RECORDING MODE IS F.
001900 01  USR-RECORD.
002000     05 USR-USER-ID              PIC 9(05).
002100     05 USR-USERNAME             PIC X(20).
002200     05 USR-EMAIL                PIC X(40).
002300     05 USR-ADMIN-FLAG           PIC X(01).
002400        88 USR-IS-ADMIN                   VALUE 'Y'.
002500        88 USR-IS-NORMAL-USER             VALUE 'N'.
002600     05 USR-ACTIVE-FLAG          PIC X(01).
002700        88 USR-ACTIVE                     VALUE 'Y'.
002800        88 USR-INACTIVE                   VALUE 'N'.
002900     05 USR-PASSWORD             PIC X(20).
003000     05 USR-PASSWORD-CONFIRM     PIC X(20).
003100     05 USR-REQUEST-DATE         PIC 9(06).
003200     05 USR-REQUEST-TIME         PIC 9(06).
003300     05 USR-SOURCE-CHANNEL       PIC X(03).
003400     05 USR-CAMPUS-CODE          PIC X(04).
003500     05 FILLER                   PIC X(04).
