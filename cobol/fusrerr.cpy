000100*****************************************************************
000200* FUSRERR  --  USER REGISTRATION ERROR LISTING FILE DESCRIPTION
000300* Une ligne par enregistrement USER rejete, avec le motif du
000400* premier controle en echec (voir 4110/4120/4140/4150/4160
000500* dans USERREG).
000600*-----------------------------------------------------------
000700* 2025-02-11  LMB  TKT-8801  Creation du copybook.
000800* 2026-02-18  RDC  TKT-9043  Ajout de la date/l'heure de rejet
000900*                            et du code operateur (tracabilite
001000*                            audit) ; sans effet sur le motif
001100*                            de rejet retenu.
001200*****************************************************************
001300 FD  USER-ERROR-LISTING
001400     RECORD CONTAINS 124 CHARACTERS
001500     RECORDING MODE IS F.
001600 01  UER-RECORD.
001700     05 UER-USER-ID              PIC 9(05).
001800     05 UER-USERNAME             PIC X(20).
001900     05 UER-EMAIL                PIC X(40).
002000     05 UER-REJECT-REASON        PIC X(40).
002100     05 UER-REJECT-DATE          PIC 9(06).
002200     05 UER-REJECT-TIME          PIC 9(06).
002300     05 UER-OPERATOR-CODE        PIC X(04).
002400     05 FILLER                   PIC X(03).
